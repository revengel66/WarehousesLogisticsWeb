000100*****************************************************************
000200* CPYMST  -  COUNTERPARTY ID CROSS-REFERENCE.
000300* SUPPORTS THE "COUNTERPARTY ID MUST RESOLVE" EDIT IN STKPOST -
000400* SUPPLIERS ON INBOUND, CUSTOMERS ON OUTBOUND, ONE ID SPACE.
000500* KEYED BY CPY-ID (INDEXED FILE CPYMST).
000600*****************************************************************
000700*   MODIFIED: 09/03/1994
000800*   PROGRAMMER: R. TALLENT
000900*   MODIFICATION: ORIGINAL LAYOUT FOR STOCK POSTING REWRITE.
001000*****************************************************************
001100 01  CPY-RECORD.
001200     05  CPY-KEY.
001300         10  CPY-ID                  PIC 9(9).
001400     05  CPY-STATUS                  PIC X.
001500         88  CPY-ACTIVE                       VALUE "A".
001600         88  CPY-INACTIVE                     VALUE "I".
001700     05  FILLER                      PIC X(10).
