000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STKRPT.
000300 AUTHOR. J. CLENDENING.
000400 INSTALLATION. WAREHOUSE DIVISION - EDP.
000500 DATE-WRITTEN. 05/12/1998.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*REMARKS AND MODIFICATIONS.
000900**************************************************************
001000* REMARKS:
001100* REPLAYS THE POSTED MOVEMENT HISTORY UP TO A CUTOFF DATE AND
001200* NETS THE ON-HAND QUANTITY FOR EVERY WAREHOUSE/PRODUCT PAIR,
001300* THEN PRINTS A DETAIL LISTING (WAREHOUSE, THEN CATEGORY, THEN
001400* PRODUCT) AND A WAREHOUSE/CATEGORY SUMMARY.  RUN AGAINST A
001500* PAST CUTOFF DATE, THIS REPRODUCES THE BALANCE AS OF THAT DATE
001600* EVEN THOUGH STKLDG HAS SINCE MOVED ON - THAT IS WHY WE REPLAY
001700* MVTHDR/MVTITM INSTEAD OF JUST LISTING STKLDG.
001800**************************************************************
001900*  MODIFICATION HISTORY:
002000*
002100*   MODIFIED: 05/12/1998
002200*   PROGRAMMER: J. CLENDENING
002300*   MODIFICATION: ORIGINAL PROGRAM - DETAIL LISTING ONLY, NO
002400*                 SUMMARY TABLE, NO WAREHOUSE/CATEGORY FILTER.
002500*
002600*   MODIFIED: 02/09/1999
002700*   PROGRAMMER: J. CLENDENING
002800*   MODIFICATION: Y2K - RPTPARM REPORT DATE NOW CARRIES A 4
002900*                 DIGIT YEAR, SEE MVTHDR COPYBOOK.  REQ 99-014.
003000*
003100*   MODIFIED: 03/30/2001
003200*   PROGRAMMER: T. OKAFOR
003300*   MODIFICATION: ADDED THE WAREHOUSE/CATEGORY SUMMARY TABLE AND
003400*                 THE RPTPARM FILTER CARDS.  REQ 01-042.
003500*
003600*   MODIFIED: 09/17/2004
003700*   PROGRAMMER: T. OKAFOR
003800*   MODIFICATION: NAME LOOKUPS NOW FALL BACK TO A DASH PLACEHOLDER
003900*                 INSTEAD OF ABORTING WHEN A MASTER ROW IS GONE.
004000*                 REQ 04-166.
004100**************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. TI-990.
004500 OBJECT-COMPUTER. TI-990.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMERIC-TYPE IS "0" THRU "9"
004900     SWITCH-1 IS UPSI-0 ON STATUS IS SW1-ON
005000                        OFF STATUS IS SW1-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT WHSMST ASSIGN TO WHSMST
005400         ORGANIZATION INDEXED ACCESS DYNAMIC
005500         RECORD KEY IS WHM-KEY
005600         STATUS IS FL-STATUS.
005700     SELECT CATMST ASSIGN TO CATMST
005800         ORGANIZATION INDEXED ACCESS DYNAMIC
005900         RECORD KEY IS CTM-KEY
006000         STATUS IS FL-STATUS.
006100     SELECT PRDMST ASSIGN TO PRDMST
006200         ORGANIZATION INDEXED ACCESS DYNAMIC
006300         RECORD KEY IS PDM-KEY
006400         STATUS IS FL-STATUS.
006500     SELECT MVTHDR ASSIGN TO MVTHDR
006600         ORGANIZATION INDEXED ACCESS DYNAMIC
006700         RECORD KEY IS MVH-KEY
006800         STATUS IS FL-STATUS.
006900     SELECT MVTITM ASSIGN TO MVTITM
007000         ORGANIZATION INDEXED ACCESS DYNAMIC
007100         RECORD KEY IS MVI-KEY
007200         ALTERNATE RECORD KEY IS MVI-MVT-ID OF MVI-RECORD
007300             DUPLICATES
007400         STATUS IS FL-STATUS.
007500     SELECT RPTPARM ASSIGN TO RPTPARM
007600         ORGANIZATION SEQUENTIAL
007700         STATUS IS FL-STATUS.
007800     SELECT PRLINE ASSIGN TO PRLINE
007900         STATUS IS FL-STATUS.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  WHSMST LABEL RECORD STANDARD DATA RECORD WHM-RECORD.
008300 COPY WHSMST.
008400 FD  CATMST LABEL RECORD STANDARD DATA RECORD CTM-RECORD.
008500 COPY CATMST.
008600 FD  PRDMST LABEL RECORD STANDARD DATA RECORD PDM-RECORD.
008700 COPY PRDMST.
008800 FD  MVTHDR LABEL RECORD STANDARD DATA RECORD MVH-RECORD.
008900 COPY MVTHDR.
009000 FD  MVTITM LABEL RECORD STANDARD DATA RECORD MVI-RECORD.
009100 COPY MVTITM.
009200 FD  RPTPARM LABEL RECORD STANDARD DATA RECORD RP-CARD.
009300 COPY RPTPARM.
009400 FD  PRLINE LABEL RECORD OMITTED DATA RECORD LINEPR.
009500 01  LINEPR.
009600     05  LP-GROUP                PIC X(45).
009700     05  FILLER                  PIC X(2)   VALUE SPACE.
009800     05  LP-PRODUCT              PIC X(45).
009900     05  FILLER                  PIC X(2)   VALUE SPACE.
010000     05  LP-QUANTITY             PIC -(9)9.
010100     05  FILLER                  PIC X(20)  VALUE SPACE.
010200 WORKING-STORAGE SECTION.
010300*
010400* STANDALONE BUBBLE-SORT LOOP COUNTERS - KEPT AT THE 77 LEVEL
010500* PER EDP STANDARDS SINCE THEY BELONG TO NO LARGER GROUP.
010600*
010700 77  WS-SORT-SUB                 PIC 9(4)   COMP  VALUE 0.
010800 77  WS-SORT-NEXT                PIC 9(4)   COMP  VALUE 0.
010900 01  WS-COUNTERS.
011000     05  WS-NET-MAX              PIC 9(4)   COMP  VALUE 0.
011100     05  WS-NET-SUB              PIC 9(4)   COMP  VALUE 0.
011200     05  WS-DET-MAX              PIC 9(4)   COMP  VALUE 0.
011300     05  WS-DET-SUB              PIC 9(4)   COMP  VALUE 0.
011400     05  WS-WH-FILTER-SUB        PIC 9(4)   COMP  VALUE 0.
011500     05  WS-CAT-FILTER-SUB       PIC 9(4)   COMP  VALUE 0.
011600     05  FILLER                  PIC X(10).
011700 01  WS-FILTER-COUNTS.
011800     05  WS-WH-FILTER-COUNT      PIC 9(2)   COMP  VALUE 0.
011900     05  WS-CAT-FILTER-COUNT     PIC 9(2)   COMP  VALUE 0.
012000     05  FILLER                  PIC X(10).
012100 01  WS-WH-FILTER-TABLE.
012200     05  WS-WH-FILTER-ID OCCURS 20 TIMES    PIC 9(9).
012300     05  FILLER                  PIC X(10).
012400 01  WS-CAT-FILTER-TABLE.
012500     05  WS-CAT-FILTER-ID OCCURS 20 TIMES   PIC 9(9).
012600     05  FILLER                  PIC X(10).
012700 01  WS-SWITCHES.
012800     05  WS-FILTER-SW            PIC X      VALUE "N".
012900         88  FILTER-PASSED               VALUE "Y".
013000     05  WS-SWAP-SW              PIC X      VALUE "N".
013100         88  SWAP-MADE                   VALUE "Y".
013200     05  FILLER                  PIC X(10).
013300 01  WS-NET-TABLE.
013400     05  WS-NET-ROW OCCURS 1000 TIMES INDEXED BY WS-NET-IDX.
013500         10  WS-NET-WH-ID        PIC 9(9).
013600         10  WS-NET-PRD-ID       PIC 9(9).
013700         10  WS-NET-QTY          PIC S9(9)  COMP-3.
013800     05  FILLER                  PIC X(10).
013900 01  WS-NET-BUILD-AREA.
014000     05  WS-NET-BLD-WH-ID        PIC 9(9).
014100     05  WS-NET-BLD-PRD-ID       PIC 9(9).
014200     05  WS-NET-BLD-QTY          PIC S9(9)  COMP-3.
014300     05  FILLER                  PIC X(10).
014400*    ALTERNATE FLAT VIEW OF THE NET-CHANGE BUILD AREA, RESERVED
014500*    FOR THE VARIANCE-TRACE UTILITY DISCUSSED UNDER REQ 99-041
014600*    BUT NEVER FUNDED.
014700 01  WS-NET-BUILD-AREA-R REDEFINES WS-NET-BUILD-AREA PIC X(22).
014800 01  WS-DETAIL-TABLE.
014900     05  WS-DET-ROW OCCURS 1000 TIMES
015000                    INDEXED BY WS-DET-IDX WS-DET-IDX2.
015100         10  WS-DET-WH-ID        PIC 9(9).
015200         10  WS-DET-WH-NAME      PIC X(100).
015300         10  WS-DET-CAT-ID       PIC 9(9).
015400         10  WS-DET-CAT-NAME     PIC X(100).
015500         10  WS-DET-PRD-NAME     PIC X(100).
015600         10  WS-DET-QTY          PIC S9(9)  COMP-3.
015700         10  WS-DET-SORT-KEY     PIC X(300).
015800     05  FILLER                  PIC X(10).
015900 01  WS-SWAP-ROW.
016000     05  WS-SWP-WH-ID            PIC 9(9).
016100     05  WS-SWP-WH-NAME          PIC X(100).
016200     05  WS-SWP-CAT-ID           PIC 9(9).
016300     05  WS-SWP-CAT-NAME         PIC X(100).
016400     05  WS-SWP-PRD-NAME         PIC X(100).
016500     05  WS-SWP-QTY              PIC S9(9)  COMP-3.
016600     05  WS-SWP-SORT-KEY         PIC X(300).
016700     05  FILLER                  PIC X(10).
016800 01  WS-DETAIL-BUILD-AREA.
016900     05  WS-DET-BLD-WH-ID        PIC 9(9).
017000     05  WS-DET-BLD-WH-NAME      PIC X(100).
017100     05  WS-DET-BLD-CAT-ID       PIC 9(9).
017200     05  WS-DET-BLD-CAT-NAME     PIC X(100).
017300     05  WS-DET-BLD-PRD-NAME     PIC X(100).
017400     05  WS-DET-BLD-QTY          PIC S9(9)  COMP-3.
017500     05  FILLER                  PIC X(10).
017600*    ALTERNATE FLAT VIEW OF THE DETAIL BUILD AREA, RESERVED FOR
017700*    THE SAME VARIANCE-TRACE WORK.
017800 01  WS-DETAIL-BUILD-AREA-R REDEFINES WS-DETAIL-BUILD-AREA
017900                             PIC X(322).
018000 01  WS-SORT-BUILD.
018100     05  WS-SB-WH                PIC X(100).
018200     05  WS-SB-CAT               PIC X(100).
018300     05  WS-SB-PRD               PIC X(100).
018400     05  FILLER                  PIC X(10).
018500 01  WS-CASE-FOLD.
018600     05  WS-CF-LOWER   PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
018700     05  WS-CF-UPPER   PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018800     05  FILLER                  PIC X(10).
018900 01  WS-BREAK-HOLDERS.
019000     05  WS-SAVE-WH-ID           PIC 9(9)   VALUE 0.
019100     05  WS-SAVE-WH-NAME         PIC X(100) VALUE SPACE.
019200     05  WS-SAVE-CAT-ID          PIC 9(9)   VALUE 0.
019300     05  WS-SAVE-CAT-NAME        PIC X(100) VALUE SPACE.
019400     05  WS-WH-TOTAL             PIC S9(9)  COMP-3 VALUE 0.
019500     05  WS-CAT-TOTAL            PIC S9(9)  COMP-3 VALUE 0.
019600     05  FILLER                  PIC X(10).
019700 01  WS-EM-DASH                  PIC X(100) VALUE "—".
019800 01  WS-DATE-EDIT.
019900     05  WS-DE-MM                PIC 99.
020000     05  FILLER                  PIC X      VALUE "/".
020100     05  WS-DE-DD                PIC 99.
020200     05  FILLER                  PIC X      VALUE "/".
020300     05  WS-DE-CCYY              PIC 9(4).
020400 01  WS-DATE-EDIT-R REDEFINES WS-DATE-EDIT PIC X(10).
020500 01  WS-HDR-NAME                 PIC X(100) VALUE SPACE.
020600 PROCEDURE DIVISION.
020700 START-PROGRAM.
020800     OPEN INPUT WHSMST CATMST PRDMST MVTHDR MVTITM RPTPARM.
020900     OPEN OUTPUT PRLINE.
021000     PERFORM READ-PARM-CARD THRU READ-PARM-CARD-EXIT.
021100     PERFORM LOAD-NET-TABLE THRU LOAD-NET-TABLE-EXIT.
021200     PERFORM BUILD-DETAIL-TABLE THRU BUILD-DETAIL-TABLE-EXIT.
021300     PERFORM SORT-DETAIL-TABLE THRU SORT-DETAIL-TABLE-EXIT.
021400     PERFORM WRITE-REPORT-HEADER THRU WRITE-REPORT-HEADER-EXIT.
021500     PERFORM WRITE-DETAIL-TABLE THRU WRITE-DETAIL-TABLE-EXIT.
021600     PERFORM WRITE-SUMMARY-TABLE THRU WRITE-SUMMARY-TABLE-EXIT.
021700     GO TO END-JOB.
021800*
021900* READ-PARM-CARD - ONE CONTROL CARD PER RUN.  A MISSING CARD
022000* (EMPTY RPTPARM FILE) MEANS NO CUTOFF AND NO FILTERS.
022100*
022200 READ-PARM-CARD.
022300     MOVE 0 TO RP-REPORT-DATE-R.
022400     MOVE 0 TO WS-WH-FILTER-COUNT.
022500     MOVE 0 TO WS-CAT-FILTER-COUNT.
022600     READ RPTPARM AT END GO TO READ-PARM-CARD-EXIT.
022700     MOVE RP-WH-FILTER-COUNT TO WS-WH-FILTER-COUNT.
022800     MOVE RP-CAT-FILTER-COUNT TO WS-CAT-FILTER-COUNT.
022900     MOVE 0 TO WS-WH-FILTER-SUB.
023000 RPC-WH-LOOP.
023100     ADD 1 TO WS-WH-FILTER-SUB.
023200     IF WS-WH-FILTER-SUB > WS-WH-FILTER-COUNT
023300         GO TO RPC-CAT-INIT.
023400     MOVE RP-WH-FILTER-ID (WS-WH-FILTER-SUB) TO
023500         WS-WH-FILTER-ID (WS-WH-FILTER-SUB).
023600     GO TO RPC-WH-LOOP.
023700 RPC-CAT-INIT.
023800     MOVE 0 TO WS-CAT-FILTER-SUB.
023900 RPC-CAT-LOOP.
024000     ADD 1 TO WS-CAT-FILTER-SUB.
024100     IF WS-CAT-FILTER-SUB > WS-CAT-FILTER-COUNT
024200         GO TO READ-PARM-CARD-EXIT.
024300     MOVE RP-CAT-FILTER-ID (WS-CAT-FILTER-SUB) TO
024400         WS-CAT-FILTER-ID (WS-CAT-FILTER-SUB).
024500     GO TO RPC-CAT-LOOP.
024600 READ-PARM-CARD-EXIT. EXIT.
024700*
024800* LOAD-NET-TABLE - WALKS EVERY POSTED HEADER UP TO THE CUTOFF
024900* DATE AND NETS EACH OF ITS ITEM LINES INTO WS-NET-TABLE BY
025000* (WAREHOUSE, PRODUCT).  ORDER OF THE REPLAY DOES NOT AFFECT
025100* THE FINAL TOTAL, SO WE JUST WALK MVTHDR IN KEY ORDER.
025200*
025300 LOAD-NET-TABLE.
025400     MOVE 0 TO WS-NET-MAX.
025500     MOVE 0 TO MVH-ID.
025600     START MVTHDR KEY NOT LESS MVH-KEY
025700         INVALID KEY GO TO LOAD-NET-TABLE-EXIT.
025800 LOAD-NET-HDR-LOOP.
025900     READ MVTHDR NEXT AT END GO TO LOAD-NET-TABLE-EXIT.
026000     IF RP-NO-CUTOFF GO TO LOAD-NET-CHECK-ITEMS.
026100     IF MVH-DATE-R > RP-REPORT-DATE-R GO TO LOAD-NET-HDR-LOOP.
026200 LOAD-NET-CHECK-ITEMS.
026300     MOVE MVH-ID TO MVI-MVT-ID.
026400     START MVTITM KEY NOT LESS MVI-MVT-ID
026500         INVALID KEY GO TO LOAD-NET-HDR-LOOP.
026600 LOAD-NET-ITM-LOOP.
026700     READ MVTITM NEXT AT END GO TO LOAD-NET-HDR-LOOP.
026800     IF MVI-MVT-ID NOT = MVH-ID GO TO LOAD-NET-HDR-LOOP.
026900     IF MVI-PRODUCT-ID = 0 GO TO LOAD-NET-ITM-LOOP.
027000     IF MVI-QUANTITY = 0 GO TO LOAD-NET-ITM-LOOP.
027100     IF MVH-IS-INBOUND
027200         MOVE MVH-WAREHOUSE-ID TO WS-NET-BLD-WH-ID
027300         MOVE MVI-QUANTITY TO WS-NET-BLD-QTY
027400         PERFORM APPLY-NET-DELTA THRU APPLY-NET-DELTA-EXIT
027500         GO TO LOAD-NET-ITM-LOOP.
027600     IF MVH-IS-OUTBOUND
027700         MOVE MVH-WAREHOUSE-ID TO WS-NET-BLD-WH-ID
027800         COMPUTE WS-NET-BLD-QTY = MVI-QUANTITY * -1
027900         PERFORM APPLY-NET-DELTA THRU APPLY-NET-DELTA-EXIT
028000         GO TO LOAD-NET-ITM-LOOP.
028100     MOVE MVH-WAREHOUSE-ID TO WS-NET-BLD-WH-ID.
028200     COMPUTE WS-NET-BLD-QTY = MVI-QUANTITY * -1.
028300     PERFORM APPLY-NET-DELTA THRU APPLY-NET-DELTA-EXIT.
028400     MOVE MVH-TARGET-WAREHOUSE-ID TO WS-NET-BLD-WH-ID.
028500     MOVE MVI-QUANTITY TO WS-NET-BLD-QTY.
028600     PERFORM APPLY-NET-DELTA THRU APPLY-NET-DELTA-EXIT.
028700     GO TO LOAD-NET-ITM-LOOP.
028800 LOAD-NET-TABLE-EXIT. EXIT.
028900*
029000 APPLY-NET-DELTA.
029100     MOVE MVI-PRODUCT-ID TO WS-NET-BLD-PRD-ID.
029200     MOVE 0 TO WS-NET-SUB.
029300 APPLY-NET-DELTA-LOOP.
029400     ADD 1 TO WS-NET-SUB.
029500     IF WS-NET-SUB > WS-NET-MAX GO TO APPLY-NET-DELTA-NEW-ROW.
029600     SET WS-NET-IDX TO WS-NET-SUB.
029700     IF WS-NET-WH-ID (WS-NET-IDX) NOT = WS-NET-BLD-WH-ID
029800         GO TO APPLY-NET-DELTA-LOOP.
029900     IF WS-NET-PRD-ID (WS-NET-IDX) NOT = WS-NET-BLD-PRD-ID
030000         GO TO APPLY-NET-DELTA-LOOP.
030100     ADD WS-NET-BLD-QTY TO WS-NET-QTY (WS-NET-IDX).
030200     GO TO APPLY-NET-DELTA-EXIT.
030300 APPLY-NET-DELTA-NEW-ROW.
030400     IF WS-NET-MAX NOT < 1000
030500         DISPLAY "STKRPT - NET TABLE FULL, ROW DROPPED"
030600         GO TO APPLY-NET-DELTA-EXIT.
030700     ADD 1 TO WS-NET-MAX.
030800     SET WS-NET-IDX TO WS-NET-MAX.
030900     MOVE WS-NET-BLD-WH-ID TO WS-NET-WH-ID (WS-NET-IDX).
031000     MOVE WS-NET-BLD-PRD-ID TO WS-NET-PRD-ID (WS-NET-IDX).
031100     MOVE WS-NET-BLD-QTY TO WS-NET-QTY (WS-NET-IDX).
031200 APPLY-NET-DELTA-EXIT. EXIT.
031300*
031400* BUILD-DETAIL-TABLE - KEEPS ONLY STRICTLY POSITIVE NET ROWS,
031500* APPLIES THE WAREHOUSE/CATEGORY FILTER CARDS, AND RESOLVES THE
031600* DISPLAY NAMES (DASH PLACEHOLDER WHEN A MASTER ROW IS MISSING
031700* OR BLANK).
031800*
031900 BUILD-DETAIL-TABLE.
032000     MOVE 0 TO WS-DET-MAX.
032100     MOVE 0 TO WS-NET-SUB.
032200 BUILD-DETAIL-LOOP.
032300     ADD 1 TO WS-NET-SUB.
032400     IF WS-NET-SUB > WS-NET-MAX GO TO BUILD-DETAIL-TABLE-EXIT.
032500     SET WS-NET-IDX TO WS-NET-SUB.
032600     IF WS-NET-QTY (WS-NET-IDX) NOT > 0 GO TO BUILD-DETAIL-LOOP.
032700     MOVE WS-NET-WH-ID (WS-NET-IDX) TO WS-DET-BLD-WH-ID.
032800     MOVE WS-NET-PRD-ID (WS-NET-IDX) TO WS-DET-BLD-PRD-ID.
032900     MOVE WS-NET-QTY (WS-NET-IDX) TO WS-DET-BLD-QTY.
033000     PERFORM FILTER-WH-TEST THRU FILTER-WH-TEST-EXIT.
033100     IF NOT FILTER-PASSED GO TO BUILD-DETAIL-LOOP.
033200     MOVE WS-DET-BLD-PRD-ID TO PDM-ID.
033300     READ PRDMST INVALID KEY GO TO BD-PRD-MISSING.
033400     MOVE PDM-NAME TO WS-DET-BLD-PRD-NAME.
033500     MOVE PDM-CAT-ID TO WS-DET-BLD-CAT-ID.
033600     GO TO BD-PRD-DONE.
033700 BD-PRD-MISSING.
033800     MOVE WS-EM-DASH TO WS-DET-BLD-PRD-NAME.
033900     MOVE 0 TO WS-DET-BLD-CAT-ID.
034000 BD-PRD-DONE.
034100     IF WS-DET-BLD-PRD-NAME = SPACE
034200         MOVE WS-EM-DASH TO WS-DET-BLD-PRD-NAME.
034300     PERFORM FILTER-CAT-TEST THRU FILTER-CAT-TEST-EXIT.
034400     IF NOT FILTER-PASSED GO TO BUILD-DETAIL-LOOP.
034500     IF WS-DET-BLD-CAT-ID = 0 GO TO BD-CAT-MISSING.
034600     MOVE WS-DET-BLD-CAT-ID TO CTM-ID.
034700     READ CATMST INVALID KEY GO TO BD-CAT-MISSING.
034800     MOVE CTM-NAME TO WS-DET-BLD-CAT-NAME.
034900     GO TO BD-CAT-DONE.
035000 BD-CAT-MISSING.
035100     MOVE WS-EM-DASH TO WS-DET-BLD-CAT-NAME.
035200 BD-CAT-DONE.
035300     IF WS-DET-BLD-CAT-NAME = SPACE
035400         MOVE WS-EM-DASH TO WS-DET-BLD-CAT-NAME.
035500     MOVE WS-DET-BLD-WH-ID TO WHM-ID.
035600     READ WHSMST INVALID KEY GO TO BD-WH-MISSING.
035700     MOVE WHM-NAME TO WS-DET-BLD-WH-NAME.
035800     GO TO BD-WH-DONE.
035900 BD-WH-MISSING.
036000     MOVE WS-EM-DASH TO WS-DET-BLD-WH-NAME.
036100 BD-WH-DONE.
036200     IF WS-DET-BLD-WH-NAME = SPACE
036300         MOVE WS-EM-DASH TO WS-DET-BLD-WH-NAME.
036400     IF WS-DET-MAX NOT < 1000
036500         DISPLAY "STKRPT - DETAIL TABLE FULL, ROW DROPPED"
036600         GO TO BUILD-DETAIL-LOOP.
036700     ADD 1 TO WS-DET-MAX.
036800     SET WS-DET-IDX TO WS-DET-MAX.
036900     MOVE WS-DET-BLD-WH-ID TO WS-DET-WH-ID (WS-DET-IDX).
037000     MOVE WS-DET-BLD-WH-NAME TO WS-DET-WH-NAME (WS-DET-IDX).
037100     MOVE WS-DET-BLD-CAT-ID TO WS-DET-CAT-ID (WS-DET-IDX).
037200     MOVE WS-DET-BLD-CAT-NAME TO WS-DET-CAT-NAME (WS-DET-IDX).
037300     MOVE WS-DET-BLD-PRD-NAME TO WS-DET-PRD-NAME (WS-DET-IDX).
037400     MOVE WS-DET-BLD-QTY TO WS-DET-QTY (WS-DET-IDX).
037500     MOVE WS-DET-BLD-WH-NAME TO WS-SB-WH.
037600     MOVE WS-DET-BLD-CAT-NAME TO WS-SB-CAT.
037700     MOVE WS-DET-BLD-PRD-NAME TO WS-SB-PRD.
037800     INSPECT WS-SORT-BUILD CONVERTING WS-CF-LOWER TO WS-CF-UPPER.
037900     MOVE WS-SORT-BUILD TO WS-DET-SORT-KEY (WS-DET-IDX).
038000     GO TO BUILD-DETAIL-LOOP.
038100 BUILD-DETAIL-TABLE-EXIT. EXIT.
038200*
038300 FILTER-WH-TEST.
038400     MOVE "N" TO WS-FILTER-SW.
038500     IF WS-WH-FILTER-COUNT = 0
038600         MOVE "Y" TO WS-FILTER-SW
038700         GO TO FILTER-WH-TEST-EXIT.
038800     MOVE 0 TO WS-WH-FILTER-SUB.
038900 FILTER-WH-TEST-LOOP.
039000     ADD 1 TO WS-WH-FILTER-SUB.
039100     IF WS-WH-FILTER-SUB > WS-WH-FILTER-COUNT
039200         GO TO FILTER-WH-TEST-EXIT.
039300     IF WS-WH-FILTER-ID (WS-WH-FILTER-SUB) = WS-DET-BLD-WH-ID
039400         MOVE "Y" TO WS-FILTER-SW
039500         GO TO FILTER-WH-TEST-EXIT.
039600     GO TO FILTER-WH-TEST-LOOP.
039700 FILTER-WH-TEST-EXIT. EXIT.
039800*
039900 FILTER-CAT-TEST.
040000     MOVE "N" TO WS-FILTER-SW.
040100     IF WS-CAT-FILTER-COUNT = 0
040200         MOVE "Y" TO WS-FILTER-SW
040300         GO TO FILTER-CAT-TEST-EXIT.
040400     MOVE 0 TO WS-CAT-FILTER-SUB.
040500 FILTER-CAT-TEST-LOOP.
040600     ADD 1 TO WS-CAT-FILTER-SUB.
040700     IF WS-CAT-FILTER-SUB > WS-CAT-FILTER-COUNT
040800         GO TO FILTER-CAT-TEST-EXIT.
040900     IF WS-CAT-FILTER-ID (WS-CAT-FILTER-SUB) = WS-DET-BLD-CAT-ID
041000         MOVE "Y" TO WS-FILTER-SW
041100         GO TO FILTER-CAT-TEST-EXIT.
041200     GO TO FILTER-CAT-TEST-LOOP.
041300 FILTER-CAT-TEST-EXIT. EXIT.
041400*
041500* SORT-DETAIL-TABLE - STRAIGHT BUBBLE SORT ON THE CASE-FOLDED
041600* WAREHOUSE/CATEGORY/PRODUCT SORT KEY.  TABLE SIZE IS SMALL
041700* ENOUGH (1000 ROWS) THAT THE PASS COUNT DOES NOT MATTER.
041800*
041900 SORT-DETAIL-TABLE.
042000     IF WS-DET-MAX < 2 GO TO SORT-DETAIL-TABLE-EXIT.
042100 SORT-PASS.
042200     MOVE "N" TO WS-SWAP-SW.
042300     MOVE 0 TO WS-SORT-SUB.
042400 SORT-PASS-LOOP.
042500     ADD 1 TO WS-SORT-SUB.
042600     IF WS-SORT-SUB >= WS-DET-MAX GO TO SORT-PASS-DONE.
042700     SET WS-DET-IDX TO WS-SORT-SUB.
042800     ADD 1 TO WS-SORT-SUB GIVING WS-SORT-NEXT.
042900     SET WS-DET-IDX2 TO WS-SORT-NEXT.
043000     IF WS-DET-SORT-KEY (WS-DET-IDX) > WS-DET-SORT-KEY (WS-DET-IDX2)
043100         MOVE WS-DET-ROW (WS-DET-IDX) TO WS-SWAP-ROW
043200         MOVE WS-DET-ROW (WS-DET-IDX2) TO WS-DET-ROW (WS-DET-IDX)
043300         MOVE WS-SWAP-ROW TO WS-DET-ROW (WS-DET-IDX2)
043400         MOVE "Y" TO WS-SWAP-SW.
043500     GO TO SORT-PASS-LOOP.
043600 SORT-PASS-DONE.
043700     IF SWAP-MADE GO TO SORT-PASS.
043800 SORT-DETAIL-TABLE-EXIT. EXIT.
043900*
044000 WRITE-REPORT-HEADER.
044100     MOVE SPACE TO LINEPR.
044200     MOVE "STOCK REPORT - FILTERS IN EFFECT" TO LP-GROUP.
044300     WRITE LINEPR AFTER ADVANCING 1.
044400     IF NOT RP-NO-CUTOFF GO TO WRH-DATE-GIVEN.
044500     MOVE SPACE TO LINEPR.
044600     MOVE "REPORT DATE: NOT SPECIFIED" TO LP-GROUP.
044700     WRITE LINEPR AFTER ADVANCING 1.
044800     GO TO WRH-WH-FILTER.
044900 WRH-DATE-GIVEN.
045000     MOVE RP-RD-MM TO WS-DE-MM.
045100     MOVE RP-RD-DD TO WS-DE-DD.
045200     MOVE RP-RD-CCYY TO WS-DE-CCYY.
045300     MOVE SPACE TO LINEPR.
045400     STRING "REPORT DATE: " WS-DATE-EDIT-R
045500         DELIMITED BY SIZE INTO LP-GROUP.
045600     WRITE LINEPR AFTER ADVANCING 1.
045700 WRH-WH-FILTER.
045800     MOVE 0 TO WS-WH-FILTER-SUB.
045900     IF WS-WH-FILTER-COUNT NOT = 0 GO TO WRH-WH-LOOP.
046000     MOVE SPACE TO LINEPR.
046100     MOVE "WAREHOUSE FILTER: ALL" TO LP-GROUP.
046200     WRITE LINEPR AFTER ADVANCING 1.
046300     GO TO WRH-CAT-FILTER.
046400 WRH-WH-LOOP.
046500     ADD 1 TO WS-WH-FILTER-SUB.
046600     IF WS-WH-FILTER-SUB > WS-WH-FILTER-COUNT GO TO WRH-CAT-FILTER.
046700     MOVE WS-WH-FILTER-ID (WS-WH-FILTER-SUB) TO WHM-ID.
046800     READ WHSMST INVALID KEY GO TO WRH-WH-MISSING.
046900     MOVE WHM-NAME TO WS-HDR-NAME.
047000     GO TO WRH-WH-PRINT.
047100 WRH-WH-MISSING.
047200     MOVE WS-EM-DASH TO WS-HDR-NAME.
047300 WRH-WH-PRINT.
047400     MOVE SPACE TO LINEPR.
047500     MOVE "WAREHOUSE FILTER:" TO LP-GROUP.
047600     MOVE WS-HDR-NAME TO LP-PRODUCT.
047700     WRITE LINEPR AFTER ADVANCING 1.
047800     GO TO WRH-WH-LOOP.
047900 WRH-CAT-FILTER.
048000     MOVE 0 TO WS-CAT-FILTER-SUB.
048100     IF WS-CAT-FILTER-COUNT NOT = 0 GO TO WRH-CAT-LOOP.
048200     MOVE SPACE TO LINEPR.
048300     MOVE "CATEGORY FILTER: ALL" TO LP-GROUP.
048400     WRITE LINEPR AFTER ADVANCING 1.
048500     GO TO WRITE-REPORT-HEADER-EXIT.
048600 WRH-CAT-LOOP.
048700     ADD 1 TO WS-CAT-FILTER-SUB.
048800     IF WS-CAT-FILTER-SUB > WS-CAT-FILTER-COUNT
048900         GO TO WRITE-REPORT-HEADER-EXIT.
049000     MOVE WS-CAT-FILTER-ID (WS-CAT-FILTER-SUB) TO CTM-ID.
049100     READ CATMST INVALID KEY GO TO WRH-CAT-MISSING.
049200     MOVE CTM-NAME TO WS-HDR-NAME.
049300     GO TO WRH-CAT-PRINT.
049400 WRH-CAT-MISSING.
049500     MOVE WS-EM-DASH TO WS-HDR-NAME.
049600 WRH-CAT-PRINT.
049700     MOVE SPACE TO LINEPR.
049800     MOVE "CATEGORY FILTER:" TO LP-GROUP.
049900     MOVE WS-HDR-NAME TO LP-PRODUCT.
050000     WRITE LINEPR AFTER ADVANCING 1.
050100     GO TO WRH-CAT-LOOP.
050200 WRITE-REPORT-HEADER-EXIT. EXIT.
050300*
050400* WRITE-DETAIL-TABLE - WAREHOUSE (OUTER) AND CATEGORY (INNER,
050500* RESETS ON EVERY WAREHOUSE CHANGE) CONTROL BREAKS OVER THE
050600* ALREADY-SORTED WS-DETAIL-TABLE.  A WAREHOUSE-TOTAL ROW PRINTS
050700* WHEN THE WAREHOUSE GROUP ENDS.
050800*
050900 WRITE-DETAIL-TABLE.
051000     IF WS-DET-MAX = 0 GO TO NO-DATA-DETAIL.
051100     MOVE SPACE TO LINEPR.
051200     MOVE "STOCK DETAIL REPORT" TO LP-GROUP.
051300     WRITE LINEPR AFTER ADVANCING 2.
051400     MOVE 0 TO WS-SAVE-WH-ID.
051500     MOVE 0 TO WS-SAVE-CAT-ID.
051600     MOVE 0 TO WS-WH-TOTAL.
051700     MOVE 0 TO WS-DET-SUB.
051800 WRITE-DETAIL-LOOP.
051900     ADD 1 TO WS-DET-SUB.
052000     IF WS-DET-SUB > WS-DET-MAX GO TO WD-LAST-BREAK.
052100     SET WS-DET-IDX TO WS-DET-SUB.
052200     IF WS-DET-SUB = 1 GO TO WD-EMIT-WH-HEADER.
052300     IF WS-DET-WH-ID (WS-DET-IDX) NOT = WS-SAVE-WH-ID
052400         PERFORM WAREHOUSE-BREAK THRU WAREHOUSE-BREAK-EXIT
052500         GO TO WD-EMIT-WH-HEADER.
052600     IF WS-DET-CAT-ID (WS-DET-IDX) NOT = WS-SAVE-CAT-ID
052700         GO TO WD-EMIT-CAT-HEADER.
052800     GO TO WD-EMIT-ROW.
052900 WD-EMIT-WH-HEADER.
053000     MOVE WS-DET-WH-ID (WS-DET-IDX) TO WS-SAVE-WH-ID.
053100     MOVE WS-DET-WH-NAME (WS-DET-IDX) TO WS-SAVE-WH-NAME.
053200     MOVE 0 TO WS-WH-TOTAL.
053300     MOVE SPACE TO LINEPR.
053400     STRING "Склад: " WS-DET-WH-NAME (WS-DET-IDX)
053500         DELIMITED BY SIZE INTO LP-GROUP.
053600     WRITE LINEPR AFTER ADVANCING 1.
053700 WD-EMIT-CAT-HEADER.
053800     MOVE WS-DET-CAT-ID (WS-DET-IDX) TO WS-SAVE-CAT-ID.
053900     MOVE SPACE TO LINEPR.
054000     STRING "  Категория: " WS-DET-CAT-NAME (WS-DET-IDX)
054100         DELIMITED BY SIZE INTO LP-GROUP.
054200     WRITE LINEPR AFTER ADVANCING 1.
054300 WD-EMIT-ROW.
054400     MOVE SPACE TO LINEPR.
054500     MOVE WS-DET-PRD-NAME (WS-DET-IDX) TO LP-PRODUCT.
054600     MOVE WS-DET-QTY (WS-DET-IDX) TO LP-QUANTITY.
054700     WRITE LINEPR AFTER ADVANCING 1.
054800     ADD WS-DET-QTY (WS-DET-IDX) TO WS-WH-TOTAL.
054900     GO TO WRITE-DETAIL-LOOP.
055000 WD-LAST-BREAK.
055100     PERFORM WAREHOUSE-BREAK THRU WAREHOUSE-BREAK-EXIT.
055200     GO TO WRITE-DETAIL-TABLE-EXIT.
055300 NO-DATA-DETAIL.
055400     MOVE SPACE TO LINEPR.
055500     MOVE "STOCK DETAIL REPORT" TO LP-GROUP.
055600     WRITE LINEPR AFTER ADVANCING 2.
055700     MOVE SPACE TO LINEPR.
055800     MOVE "NO DATA TO REPORT" TO LP-PRODUCT.
055900     WRITE LINEPR AFTER ADVANCING 1.
056000 WRITE-DETAIL-TABLE-EXIT. EXIT.
056100*
056200 WAREHOUSE-BREAK.
056300     MOVE SPACE TO LINEPR.
056400     STRING "Итого по складу: " WS-SAVE-WH-NAME
056500         DELIMITED BY SIZE INTO LP-GROUP.
056600     MOVE WS-WH-TOTAL TO LP-QUANTITY.
056700     WRITE LINEPR AFTER ADVANCING 1.
056800 WAREHOUSE-BREAK-EXIT. EXIT.
056900*
057000* WRITE-SUMMARY-TABLE - WAREHOUSE THEN CATEGORY, ONE ROW PER
057100* CATEGORY WITH ITS TOTAL AT THAT WAREHOUSE.  NO WAREHOUSE
057200* TOTAL ROW HERE - ONLY THE DETAIL TABLE CARRIES ONE.
057300*
057400 WRITE-SUMMARY-TABLE.
057500     IF WS-DET-MAX = 0 GO TO NO-DATA-SUMMARY.
057600     MOVE SPACE TO LINEPR.
057700     MOVE "STOCK SUMMARY REPORT" TO LP-GROUP.
057800     WRITE LINEPR AFTER ADVANCING 2.
057900     MOVE 0 TO WS-SAVE-WH-ID.
058000     MOVE 0 TO WS-SAVE-CAT-ID.
058100     MOVE 0 TO WS-CAT-TOTAL.
058200     MOVE 0 TO WS-DET-SUB.
058300 WRITE-SUMMARY-LOOP.
058400     ADD 1 TO WS-DET-SUB.
058500     IF WS-DET-SUB > WS-DET-MAX GO TO WS-SUM-LAST-BREAK.
058600     SET WS-DET-IDX TO WS-DET-SUB.
058700     IF WS-DET-SUB = 1 GO TO WS-SUM-FIRST-ROW.
058800     IF WS-DET-WH-ID (WS-DET-IDX) NOT = WS-SAVE-WH-ID
058900         GO TO WS-SUM-WH-CHANGE.
059000     IF WS-DET-CAT-ID (WS-DET-IDX) NOT = WS-SAVE-CAT-ID
059100         GO TO WS-SUM-CAT-CHANGE.
059200     ADD WS-DET-QTY (WS-DET-IDX) TO WS-CAT-TOTAL.
059300     GO TO WRITE-SUMMARY-LOOP.
059400 WS-SUM-FIRST-ROW.
059500     MOVE SPACE TO LINEPR.
059600     STRING "Склад: " WS-DET-WH-NAME (WS-DET-IDX)
059700         DELIMITED BY SIZE INTO LP-GROUP.
059800     WRITE LINEPR AFTER ADVANCING 1.
059900     GO TO WS-SUM-NEW-GROUP.
060000 WS-SUM-WH-CHANGE.
060100     PERFORM SUMMARY-CAT-EMIT THRU SUMMARY-CAT-EMIT-EXIT.
060200     MOVE SPACE TO LINEPR.
060300     STRING "Склад: " WS-DET-WH-NAME (WS-DET-IDX)
060400         DELIMITED BY SIZE INTO LP-GROUP.
060500     WRITE LINEPR AFTER ADVANCING 1.
060600     GO TO WS-SUM-NEW-GROUP.
060700 WS-SUM-CAT-CHANGE.
060800     PERFORM SUMMARY-CAT-EMIT THRU SUMMARY-CAT-EMIT-EXIT.
060900 WS-SUM-NEW-GROUP.
061000     MOVE WS-DET-WH-ID (WS-DET-IDX) TO WS-SAVE-WH-ID.
061100     MOVE WS-DET-CAT-ID (WS-DET-IDX) TO WS-SAVE-CAT-ID.
061200     MOVE WS-DET-CAT-NAME (WS-DET-IDX) TO WS-SAVE-CAT-NAME.
061300     MOVE WS-DET-QTY (WS-DET-IDX) TO WS-CAT-TOTAL.
061400     GO TO WRITE-SUMMARY-LOOP.
061500 WS-SUM-LAST-BREAK.
061600     PERFORM SUMMARY-CAT-EMIT THRU SUMMARY-CAT-EMIT-EXIT.
061700     GO TO WRITE-SUMMARY-TABLE-EXIT.
061800 NO-DATA-SUMMARY.
061900     MOVE SPACE TO LINEPR.
062000     MOVE "STOCK SUMMARY REPORT" TO LP-GROUP.
062100     WRITE LINEPR AFTER ADVANCING 2.
062200     MOVE SPACE TO LINEPR.
062300     MOVE "NO DATA TO REPORT" TO LP-PRODUCT.
062400     WRITE LINEPR AFTER ADVANCING 1.
062500 WRITE-SUMMARY-TABLE-EXIT. EXIT.
062600*
062700 SUMMARY-CAT-EMIT.
062800     MOVE SPACE TO LINEPR.
062900     MOVE WS-SAVE-CAT-NAME TO LP-PRODUCT.
063000     MOVE WS-CAT-TOTAL TO LP-QUANTITY.
063100     WRITE LINEPR AFTER ADVANCING 1.
063200 SUMMARY-CAT-EMIT-EXIT. EXIT.
063300*
063400 END-JOB.
063500     MOVE SPACE TO LINEPR.
063600     MOVE "END OF STOCK REPORT" TO LP-GROUP.
063700     WRITE LINEPR AFTER ADVANCING 2.
063800     CLOSE WHSMST CATMST PRDMST MVTHDR MVTITM RPTPARM PRLINE.
063900     STOP RUN.
