000100*****************************************************************
000200* STKLDG  -  WAREHOUSE/PRODUCT STOCK LEDGER LINE.
000300* ONE ROW PER (WAREHOUSE, PRODUCT) WITH NONZERO ON-HAND BALANCE.
000400* KEYED BY SLD-WH-ID + SLD-PRD-ID (INDEXED FILE STKLDG).
000500* A ROW WHOSE QUANTITY FALLS TO ZERO OR BELOW IS DELETED, NOT
000600* REWRITTEN AT ZERO - ABSENCE OF A ROW MEANS ZERO STOCK.
000700*****************************************************************
000800*   MODIFIED: 09/03/1994
000900*   PROGRAMMER: R. TALLENT
001000*   MODIFICATION: ORIGINAL LAYOUT FOR STOCK POSTING REWRITE.
001100*
001200*   MODIFIED: 11/02/1998
001300*   PROGRAMMER: J. CLENDENING
001400*   MODIFICATION: SLD-LAST-POST-ID ADDED SO A REJECTED RE-RUN CAN
001500*                 TELL WHICH MOVEMENT LAST TOUCHED THE BALANCE.
001600*****************************************************************
001700 01  SLD-RECORD.
001800     05  SLD-KEY.
001900         10  SLD-WH-ID               PIC 9(9).
002000         10  SLD-PRD-ID              PIC 9(9).
002100     05  SLD-QUANTITY                PIC S9(9).
002200     05  SLD-LAST-POST-ID            PIC 9(9).
002300     05  FILLER                      PIC X(20).
