000100*****************************************************************
000200* PRDMST  -  PRODUCT MASTER RECORD.
000300* ONE ROW PER PRODUCT.  KEYED BY PDM-ID (INDEXED FILE PRDMST).
000400* ALTERNATE KEY PDM-CAT-ID (DUPLICATES) SUPPORTS CATEGORY LOOKUP.
000500*****************************************************************
000600*   MODIFIED: 09/03/1994
000700*   PROGRAMMER: R. TALLENT
000800*   MODIFICATION: ORIGINAL LAYOUT FOR STOCK POSTING REWRITE.
000900*
001000*   MODIFIED: 05/19/1997
001100*   PROGRAMMER: J. CLENDENING
001200*   MODIFICATION: ADDED PDM-CAT-ID ALTERNATE KEY FOR CATEGORY ROLL.
001300*****************************************************************
001400 01  PDM-RECORD.
001500     05  PDM-KEY.
001600         10  PDM-ID                  PIC 9(9).
001700     05  PDM-ALT-KEY-CAT.
001800         10  PDM-CAT-ID              PIC 9(9).
001900     05  PDM-NAME                    PIC X(100).
002000     05  PDM-INFO                    PIC X(255).
002100     05  FILLER                      PIC X(10).
