000100*****************************************************************
000200* CATMST  -  PRODUCT CATEGORY MASTER RECORD.
000300* ONE ROW PER CATEGORY.  KEYED BY CTM-ID (INDEXED FILE CATMST).
000400*****************************************************************
000500*   MODIFIED: 09/03/1994
000600*   PROGRAMMER: R. TALLENT
000700*   MODIFICATION: ORIGINAL LAYOUT FOR STOCK POSTING REWRITE.
000800*****************************************************************
000900 01  CTM-RECORD.
001000     05  CTM-KEY.
001100         10  CTM-ID                  PIC 9(9).
001200     05  CTM-NAME                    PIC X(100).
001300     05  FILLER                      PIC X(15).
