000100*****************************************************************
000200* MVTITM  -  STOCK MOVEMENT ITEM (DETAIL) LINE.
000300* ONE ROW PER PRODUCT MOVED BY A MOVEMENT.  SHARED LAYOUT FOR THE
000400* POSTED-MOVEMENT-ITEM MASTER (INDEXED FILE MVTITM, KEYED BY
000500* MVI-MVT-ID + MVI-LINE-SEQ) AND FOR AN INCOMING TRANSACTION ITEM
000600* (SEQUENTIAL FILE MVITRN).
000700*****************************************************************
000800*   MODIFIED: 09/03/1994
000900*   PROGRAMMER: R. TALLENT
001000*   MODIFICATION: ORIGINAL LAYOUT FOR STOCK POSTING REWRITE.
001100*****************************************************************
001200 01  MVI-RECORD.
001300     05  MVI-KEY.
001400         10  MVI-MVT-ID              PIC 9(9).
001500         10  MVI-LINE-SEQ            PIC 9(4).
001600     05  MVI-PRODUCT-ID              PIC 9(9).
001700     05  MVI-QUANTITY                PIC 9(9).
001800     05  FILLER                      PIC X(15).
