000100*****************************************************************
000200* WHSMST  -  WAREHOUSE MASTER RECORD.
000300* ONE ROW PER WAREHOUSE.  KEYED BY WHM-ID (INDEXED FILE WHSMST).
000400*****************************************************************
000500*   MODIFIED: 09/03/1994
000600*   PROGRAMMER: R. TALLENT
000700*   MODIFICATION: ORIGINAL LAYOUT FOR STOCK POSTING REWRITE.
000800*
000900*   MODIFIED: 02/14/1999
001000*   PROGRAMMER: J. CLENDENING
001100*   MODIFICATION: Y2K - WHM-LAST-CHG-DATE EXPANDED TO 4 DIGIT YEAR.
001200*****************************************************************
001300 01  WHM-RECORD.
001400     05  WHM-KEY.
001500         10  WHM-ID                  PIC 9(9).
001600     05  WHM-STATUS                  PIC X.
001700         88  WHM-ACTIVE                      VALUE "A".
001800         88  WHM-INACTIVE                    VALUE "I".
001900     05  WHM-NAME                    PIC X(100).
002000     05  WHM-INFO                    PIC X(255).
002100     05  WHM-LAST-CHG-DATE.
002200         10  WHM-LCD-CC              PIC 99.
002300         10  WHM-LCD-YY              PIC 99.
002400         10  WHM-LCD-MM              PIC 99.
002500         10  WHM-LCD-DD              PIC 99.
002600     05  WHM-LAST-CHG-DATE-R REDEFINES WHM-LAST-CHG-DATE
002700                                      PIC 9(8).
002800     05  FILLER                      PIC X(18).
