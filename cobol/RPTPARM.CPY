000100*****************************************************************
000200* RPTPARM -  STKRPT RUN-PARAMETER CARD.
000300* ONE CARD PER RUN.  BLANK/ZERO FILTER SLOTS MEAN "NO FILTER"
000400* (ALL WAREHOUSES OR ALL CATEGORIES) PER THE REPORT SPEC.
000500*****************************************************************
000600*   MODIFIED: 07/14/1999
000700*   PROGRAMMER: J. CLENDENING
000800*   MODIFICATION: ORIGINAL LAYOUT FOR THE STOCK REPORT PROJECT.
000900*****************************************************************
001000 01  RP-CARD.
001100     05  RP-REPORT-DATE.
001200         10  RP-RD-CCYY               PIC 9(4).
001300         10  RP-RD-MM                 PIC 99.
001400         10  RP-RD-DD                 PIC 99.
001500     05  RP-REPORT-DATE-R REDEFINES RP-REPORT-DATE
001600                                     PIC 9(8).
001700         88  RP-NO-CUTOFF                     VALUE 0.
001800     05  RP-WH-FILTER-COUNT          PIC 9(2).
001900     05  RP-WH-FILTER-ID OCCURS 20 TIMES
002000                                     PIC 9(9).
002100     05  RP-CAT-FILTER-COUNT         PIC 9(2).
002200     05  RP-CAT-FILTER-ID OCCURS 20 TIMES
002300                                     PIC 9(9).
002400     05  FILLER                      PIC X(20).
