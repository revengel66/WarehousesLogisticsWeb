000100*****************************************************************
000200* FCTPNT  -  FORECAST OUTPUT LINE.
000300* A "H" RECORD CARRIES THE CHOSEN PARAMETERS AND ACCURACY METRICS
000400* FOR THE RUN; "S" RECORDS ECHO THE HISTORY SERIES FORECST
000500* ACTUALLY SMOOTHED OVER; ONE "D" RECORD FOLLOWS PER PROJECTED
000600* FORECAST STEP.  "S" AND "D" SHARE FCP-DETAIL-BODY - BOTH ARE
000700* JUST A DATE/VALUE PAIR.
000800* SEQUENTIAL FILE FCTPNT, WRITTEN BY FORECST.
000900*****************************************************************
001000*   MODIFIED: 03/08/2001
001100*   PROGRAMMER: J. CLENDENING
001200*   MODIFICATION: ORIGINAL LAYOUT FOR THE FORECASTING PROJECT.
001300*
001400*   MODIFIED: 09/14/2003
001500*   PROGRAMMER: T. OKAFOR
001600*   MODIFICATION: ADDED THE "S" HISTORY-POINT RECORD TYPE SO THE
001700*                 SERIES FORECST TRAINED ON IS ON THE OUTPUT
001800*                 FILE, NOT JUST THE PROJECTED STEPS.  REQ
001900*                 03-101.
002000*****************************************************************
002100 01  FCP-RECORD.
002200     05  FCP-REC-TYPE                PIC X.
002300         88  FCP-IS-HEADER                    VALUE "H".
002400         88  FCP-IS-HISTORY                    VALUE "S".
002500         88  FCP-IS-DETAIL                     VALUE "D".
002600     05  FCP-PRODUCT-ID              PIC 9(9).
002700     05  FCP-BODY.
002800         10  FCP-DETAIL-BODY.
002900             15  FCP-DATE            PIC 9(8).
003000             15  FCP-VALUE           PIC 9(9)V9(4).
003100         10  FCP-HEADER-BODY REDEFINES FCP-DETAIL-BODY.
003200             15  FCP-INSUFFICIENT-FLAG
003300                                     PIC X.
003400                 88  FCP-INSUFFICIENT-DATA    VALUE "Y".
003500                 88  FCP-DATA-SUFFICIENT      VALUE "N".
003600             15  FCP-ALPHA           PIC 9V999.
003700             15  FCP-BETA            PIC 9V999.
003800             15  FCP-METRICS-PRESENT PIC X.
003900                 88  FCP-HAS-METRICS          VALUE "Y".
004000                 88  FCP-NO-METRICS           VALUE "N".
004100             15  FCP-MAE             PIC S9(7)V9999.
004200             15  FCP-MAPE            PIC S9(7)V9999.
004300             15  FCP-SAMPLE-COUNT    PIC 9(4).
004400     05  FILLER                      PIC X(10).
