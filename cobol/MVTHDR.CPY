000100*****************************************************************
000200* MVTHDR  -  STOCK MOVEMENT HEADER.
000300* SHARED LAYOUT FOR THE POSTED-MOVEMENT MASTER (INDEXED FILE
000400* MVTHDR, KEYED BY MVH-ID) AND FOR AN INCOMING MOVEMENT
000500* TRANSACTION (SEQUENTIAL FILE MVTTRN) - MVH-ACTION IS ONLY
000600* MEANINGFUL ON THE TRANSACTION SIDE.
000700*****************************************************************
000800*   MODIFIED: 09/03/1994
000900*   PROGRAMMER: R. TALLENT
001000*   MODIFICATION: ORIGINAL LAYOUT FOR STOCK POSTING REWRITE.
001100*
001200*   MODIFIED: 06/30/1998
001300*   PROGRAMMER: J. CLENDENING
001400*   MODIFICATION: MVH-ACTION ADDED SO ONE TRANSACTION LAYOUT COULD
001500*                 CARRY CREATE/UPDATE/DELETE REQUESTS.
001600*
001700*   MODIFIED: 01/11/1999
001800*   PROGRAMMER: J. CLENDENING
001900*   MODIFICATION: Y2K - MVH-DATE EXPANDED TO 4 DIGIT YEAR, MVH-TIME
002000*                 SPLIT OUT SEPARATELY FROM THE OLD 6 DIGIT STAMP.
002100*****************************************************************
002200 01  MVH-RECORD.
002300     05  MVH-KEY.
002400         10  MVH-ID                  PIC 9(9).
002500     05  MVH-ACTION                  PIC X.
002600         88  MVH-ACTION-CREATE               VALUE "C".
002700         88  MVH-ACTION-UPDATE               VALUE "U".
002800         88  MVH-ACTION-DELETE               VALUE "D".
002900     05  MVH-DATE.
003000         10  MVH-DATE-CCYY           PIC 9(4).
003100         10  MVH-DATE-MM             PIC 99.
003200         10  MVH-DATE-DD             PIC 99.
003300     05  MVH-DATE-R REDEFINES MVH-DATE
003400                                      PIC 9(8).
003500     05  MVH-TIME.
003600         10  MVH-TIME-HH             PIC 99.
003700         10  MVH-TIME-MM             PIC 99.
003800         10  MVH-TIME-SS             PIC 99.
003900     05  MVH-TYPE                    PIC X(8).
004000         88  MVH-IS-INBOUND                  VALUE "INBOUND ".
004100         88  MVH-IS-OUTBOUND                 VALUE "OUTBOUND".
004200         88  MVH-IS-TRANSFER                 VALUE "TRANSFER".
004300     05  MVH-INFO                    PIC X(255).
004400     05  MVH-EMPLOYEE-ID             PIC 9(9).
004500     05  MVH-COUNTERPARTY-ID         PIC 9(9).
004600         88  MVH-NO-COUNTERPARTY             VALUE 0.
004700     05  MVH-WAREHOUSE-ID            PIC 9(9).
004800     05  MVH-TARGET-EMPLOYEE-ID      PIC 9(9).
004900         88  MVH-NO-TARGET-EMPLOYEE          VALUE 0.
005000     05  MVH-TARGET-WAREHOUSE-ID     PIC 9(9).
005100         88  MVH-NO-TARGET-WAREHOUSE         VALUE 0.
005200     05  MVH-ITEM-COUNT              PIC 9(4).
005300     05  FILLER                      PIC X(20).
