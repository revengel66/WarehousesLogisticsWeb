000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. DEMANDX.
000400 AUTHOR. J. CLENDENING.
000500 INSTALLATION. WAREHOUSE DIVISION - EDP.
000600 DATE-WRITTEN. 03/08/2001.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*REMARKS AND MODIFICATIONS.
001000**************************************************************
001100* REMARKS:
001200* FOR ONE PRODUCT, BUILDS A DAY-BY-DAY OUTBOUND SHIPMENT SERIES
001300* OVER A REQUESTED HISTORY WINDOW, ZERO-FILLING ANY DAY WITH NO
001400* SHIPMENTS.  THE WINDOW ENDS ON THE PRODUCT'S MOST RECENT
001500* OUTBOUND MOVEMENT DATE, OR TODAY IF THE PRODUCT HAS NEVER
001600* SHIPPED.  OUTPUT FEEDS FORECST FOR THE HOLT FORECAST RUN.
001700**************************************************************
001800*  MODIFICATION HISTORY:
001900*
002000*   MODIFIED: 03/08/2001
002100*   PROGRAMMER: J. CLENDENING
002200*   MODIFICATION: ORIGINAL PROGRAM FOR THE FORECASTING PROJECT.
002300*                 REQ 01-059.
002400*
002500*   MODIFIED: 11/12/2003
002600*   PROGRAMMER: T. OKAFOR
002700*   MODIFICATION: ADDED THE RAW-DAY TABLE OVERFLOW MESSAGE SO A
002800*                 LONG HISTORY WINDOW DROPS ROWS INSTEAD OF
002900*                 ABENDING.  REQ 03-201.
003000**************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. TI-990.
003400 OBJECT-COMPUTER. TI-990.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS NUMERIC-TYPE IS "0" THRU "9"
003800     SWITCH-1 IS UPSI-0 ON STATUS IS SW1-ON
003900                        OFF STATUS IS SW1-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT DXPARM ASSIGN TO DXPARM
004300         ORGANIZATION SEQUENTIAL
004400         STATUS IS FL-STATUS.
004500     SELECT PRDMST ASSIGN TO PRDMST
004600         ORGANIZATION INDEXED ACCESS DYNAMIC
004700         RECORD KEY IS PDM-KEY
004800         STATUS IS FL-STATUS.
004900     SELECT MVTHDR ASSIGN TO MVTHDR
005000         ORGANIZATION INDEXED ACCESS DYNAMIC
005100         RECORD KEY IS MVH-KEY
005200         STATUS IS FL-STATUS.
005300     SELECT MVTITM ASSIGN TO MVTITM
005400         ORGANIZATION INDEXED ACCESS DYNAMIC
005500         RECORD KEY IS MVI-KEY
005600         ALTERNATE RECORD KEY IS MVI-MVT-ID OF MVI-RECORD
005700             DUPLICATES
005800         STATUS IS FL-STATUS.
005900     SELECT DMDPNT ASSIGN TO DMDPNT
006000         ORGANIZATION SEQUENTIAL
006100         STATUS IS FL-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  DXPARM LABEL RECORD STANDARD DATA RECORD DXP-CARD.
006500*****************************************************************
006600* DXP-CARD - ONE RUN-PARAMETER CARD PER DEMANDX RUN.  NOT SHARED
006700* WITH STKRPT'S RPTPARM - THE FIELDS DON'T OVERLAP.
006800*****************************************************************
006900 01  DXP-CARD.
007000     05  DXP-PRODUCT-ID              PIC 9(9).
007100     05  DXP-HISTORY-DAYS            PIC 9(4).
007200     05  FILLER                      PIC X(20).
007300 FD  PRDMST LABEL RECORD STANDARD DATA RECORD PDM-RECORD.
007400 COPY PRDMST.
007500 FD  MVTHDR LABEL RECORD STANDARD DATA RECORD MVH-RECORD.
007600 COPY MVTHDR.
007700 FD  MVTITM LABEL RECORD STANDARD DATA RECORD MVI-RECORD.
007800 COPY MVTITM.
007900 FD  DMDPNT LABEL RECORD STANDARD DATA RECORD DMP-RECORD.
008000 COPY DMDPNT.
008100 WORKING-STORAGE SECTION.
008200*
008300* STANDALONE LOOP COUNTERS - KEPT AT THE 77 LEVEL PER EDP
008400* STANDARDS SINCE THEY BELONG TO NO LARGER GROUP.
008500*
008600 77  WS-DEC-CTR                  PIC 9(4)   COMP  VALUE 0.
008700 77  WS-DAY-SUB                  PIC 9(4)   COMP  VALUE 0.
008800 01  WS-COUNTERS.
008900     05  WS-HISTORY-DAYS         PIC 9(4)   COMP  VALUE 0.
009000     05  WS-DEC-SUB              PIC 9(4)   COMP  VALUE 0.
009100     05  WS-RAW-MAX              PIC 9(4)   COMP  VALUE 0.
009200     05  WS-RAW-SUB              PIC 9(4)   COMP  VALUE 0.
009300     05  FILLER                  PIC X(10).
009400 01  WS-KEYS.
009500     05  WS-PRODUCT-ID           PIC 9(9)          VALUE 0.
009600     05  FILLER                  PIC X(10).
009700 01  WS-SWITCHES.
009800     05  WS-NO-HISTORY-SW        PIC X      VALUE "N".
009900         88  NO-HISTORY-FOR-PRODUCT          VALUE "Y".
010000     05  FILLER                  PIC X(10).
010100 01  WS-RAW-TABLE.
010200     05  WS-RAW-ROW OCCURS 3660 TIMES INDEXED BY WS-RAW-IDX.
010300         10  WS-RAW-DATE         PIC 9(8).
010400         10  WS-RAW-QTY          PIC S9(9)  COMP-3.
010500     05  FILLER                  PIC X(10).
010600 01  WS-RAW-BUILD-AREA.
010700     05  WS-RAW-BLD-DATE         PIC 9(8)          VALUE 0.
010800     05  WS-RAW-BLD-QTY          PIC S9(9)  COMP-3 VALUE 0.
010900     05  FILLER                  PIC X(10).
011000 01  WS-FOUND-QTY-AREA.
011100     05  WS-FOUND-QTY            PIC 9(9)   COMP  VALUE 0.
011200     05  FILLER                  PIC X(10).
011300 01  WS-LEAP-CHECK.
011400     05  WS-LEAP-SW              PIC X      VALUE "N".
011500         88  IS-LEAP-YEAR                     VALUE "Y".
011600     05  WS-LY-QUOT              PIC 9(4)   COMP  VALUE 0.
011700     05  WS-LY-REM               PIC 9(4)   COMP  VALUE 0.
011800     05  FILLER                  PIC X(10).
011900 01  WS-INC-HOLD.
012000     05  WS-INC-LAST-DAY         PIC 99     COMP  VALUE 0.
012100     05  FILLER                  PIC X(10).
012200 01  WS-LAST-SHIP-DATE           PIC 9(8)          VALUE 0.
012300 01  WS-TODAY-DATE               PIC 9(8)          VALUE 0.
012400 01  WS-END-DATE.
012500     05  WS-ED-CCYY              PIC 9(4).
012600     05  WS-ED-MM                PIC 99.
012700     05  WS-ED-DD                PIC 99.
012800 01  WS-END-DATE-R REDEFINES WS-END-DATE
012900                                 PIC 9(8).
013000 01  WS-START-DATE.
013100     05  WS-SD-CCYY              PIC 9(4).
013200     05  WS-SD-MM                PIC 99.
013300     05  WS-SD-DD                PIC 99.
013400 01  WS-START-DATE-R REDEFINES WS-START-DATE
013500                                 PIC 9(8).
013600 01  WS-WORK-DATE.
013700     05  WS-WORK-CCYY            PIC 9(4).
013800     05  WS-WORK-MM              PIC 99.
013900     05  WS-WORK-DD              PIC 99.
014000 01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE
014100                                 PIC 9(8).
014200 01  WS-MONTH-DAYS-DATA.
014300     05  FILLER                  PIC 9(2)   VALUE 31.
014400     05  FILLER                  PIC 9(2)   VALUE 28.
014500     05  FILLER                  PIC 9(2)   VALUE 31.
014600     05  FILLER                  PIC 9(2)   VALUE 30.
014700     05  FILLER                  PIC 9(2)   VALUE 31.
014800     05  FILLER                  PIC 9(2)   VALUE 30.
014900     05  FILLER                  PIC 9(2)   VALUE 31.
015000     05  FILLER                  PIC 9(2)   VALUE 31.
015100     05  FILLER                  PIC 9(2)   VALUE 30.
015200     05  FILLER                  PIC 9(2)   VALUE 31.
015300     05  FILLER                  PIC 9(2)   VALUE 30.
015400     05  FILLER                  PIC 9(2)   VALUE 31.
015500 01  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-DATA.
015600     05  WS-MD-DAYS OCCURS 12 TIMES         PIC 9(2).
015700 PROCEDURE DIVISION.
015800 START-PROGRAM.
015900     OPEN INPUT DXPARM PRDMST MVTHDR MVTITM.
016000     OPEN OUTPUT DMDPNT.
016100     PERFORM READ-PARM-CARD THRU READ-PARM-CARD-EXIT.
016200     PERFORM VALIDATE-PRODUCT THRU VALIDATE-PRODUCT-EXIT.
016300     PERFORM FIND-LAST-SHIP-DATE THRU FIND-LAST-SHIP-DATE-EXIT.
016400     PERFORM COMPUTE-WINDOW THRU COMPUTE-WINDOW-EXIT.
016500     PERFORM ACCUMULATE-DAY-QTY THRU ACCUMULATE-DAY-QTY-EXIT.
016600     PERFORM CHECK-NO-HISTORY THRU CHECK-NO-HISTORY-EXIT.
016700     PERFORM BUILD-DEMAND-WINDOW THRU BUILD-DEMAND-WINDOW-EXIT.
016800     GO TO END-JOB.
016900*
017000* READ-PARM-CARD - ONE CONTROL CARD PER RUN.  A MISSING CARD OR
017100* A HISTORY-DAYS OF ZERO ARE BOTH FATAL - THERE IS NO SENSIBLE
017200* DEFAULT WINDOW FOR A SINGLE-PRODUCT EXTRACT.
017300*
017400 READ-PARM-CARD.
017500     READ DXPARM AT END
017600         DISPLAY "DEMANDX - MISSING RUN PARAMETER CARD"
017700         GO TO ABEND-JOB.
017800     MOVE DXP-PRODUCT-ID TO WS-PRODUCT-ID.
017900     MOVE DXP-HISTORY-DAYS TO WS-HISTORY-DAYS.
018000     IF WS-HISTORY-DAYS < 1
018100         DISPLAY "DEMANDX - HISTORY DAYS MUST BE AT LEAST 1"
018200         GO TO ABEND-JOB.
018300 READ-PARM-CARD-EXIT. EXIT.
018400*
018500 VALIDATE-PRODUCT.
018600     MOVE WS-PRODUCT-ID TO PDM-ID.
018700     READ PRDMST INVALID KEY
018800         DISPLAY "DEMANDX - PRODUCT NOT ON FILE " WS-PRODUCT-ID
018900         GO TO ABEND-JOB.
019000 VALIDATE-PRODUCT-EXIT. EXIT.
019100*
019200* FIND-LAST-SHIP-DATE - WALKS EVERY POSTED HEADER LOOKING FOR
019300* THIS PRODUCT'S MOST RECENT OUTBOUND MOVEMENT.  A PRODUCT THAT
019400* HAS NEVER SHIPPED LEAVES WS-LAST-SHIP-DATE AT ZERO, WHICH
019500* COMPUTE-WINDOW TREATS AS "END THE WINDOW ON TODAY."
019600*
019700 FIND-LAST-SHIP-DATE.
019800     MOVE 0 TO WS-LAST-SHIP-DATE.
019900     MOVE 0 TO MVH-ID.
020000     START MVTHDR KEY NOT LESS MVH-KEY
020100         INVALID KEY GO TO FIND-LAST-SHIP-DATE-EXIT.
020200 FLS-HDR-LOOP.
020300     READ MVTHDR NEXT AT END GO TO FIND-LAST-SHIP-DATE-EXIT.
020400     IF NOT MVH-IS-OUTBOUND GO TO FLS-HDR-LOOP.
020500     PERFORM FLS-CHECK-ITEMS THRU FLS-CHECK-ITEMS-EXIT.
020600     GO TO FLS-HDR-LOOP.
020700 FLS-CHECK-ITEMS.
020800     MOVE MVH-ID TO MVI-MVT-ID.
020900     START MVTITM KEY NOT LESS MVI-MVT-ID
021000         INVALID KEY GO TO FLS-CHECK-ITEMS-EXIT.
021100 FLS-ITM-LOOP.
021200     READ MVTITM NEXT AT END GO TO FLS-CHECK-ITEMS-EXIT.
021300     IF MVI-MVT-ID NOT = MVH-ID GO TO FLS-CHECK-ITEMS-EXIT.
021400     IF MVI-PRODUCT-ID NOT = WS-PRODUCT-ID GO TO FLS-ITM-LOOP.
021500     IF MVH-DATE-R > WS-LAST-SHIP-DATE
021600         MOVE MVH-DATE-R TO WS-LAST-SHIP-DATE.
021700     GO TO FLS-ITM-LOOP.
021800 FLS-CHECK-ITEMS-EXIT. EXIT.
021900 FIND-LAST-SHIP-DATE-EXIT. EXIT.
022000*
022100* COMPUTE-WINDOW - END DATE PER FLS ABOVE, START DATE COUNTS
022200* BACK (HISTORY-DAYS - 1) CALENDAR DAYS FROM THE END DATE SO THE
022300* WINDOW IS INCLUSIVE ON BOTH ENDS.
022400*
022500 COMPUTE-WINDOW.
022600     IF WS-LAST-SHIP-DATE = 0
022700         ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
022800         MOVE WS-TODAY-DATE TO WS-END-DATE-R
022900     ELSE
023000         MOVE WS-LAST-SHIP-DATE TO WS-END-DATE-R.
023100     MOVE WS-END-DATE-R TO WS-WORK-DATE-R.
023200     SUBTRACT 1 FROM WS-HISTORY-DAYS GIVING WS-DEC-CTR.
023300     MOVE 0 TO WS-DEC-SUB.
023400 CW-DEC-LOOP.
023500     IF WS-DEC-SUB NOT < WS-DEC-CTR GO TO CW-DEC-DONE.
023600     PERFORM DECREMENT-DATE THRU DECREMENT-DATE-EXIT.
023700     ADD 1 TO WS-DEC-SUB.
023800     GO TO CW-DEC-LOOP.
023900 CW-DEC-DONE.
024000     MOVE WS-WORK-DATE-R TO WS-START-DATE-R.
024100 COMPUTE-WINDOW-EXIT. EXIT.
024200*
024300* ACCUMULATE-DAY-QTY - SECOND PASS OVER MVTHDR/MVTITM, SUMMING
024400* OUTBOUND ITEM QUANTITY FOR THIS PRODUCT PER CALENDAR DATE
024500* WITHIN THE WINDOW.  DATES WITH NO SHIPMENT NEVER GET A ROW
024600* HERE - BUILD-DEMAND-WINDOW ZERO-FILLS THEM ON THE WAY OUT.
024700*
024800 ACCUMULATE-DAY-QTY.
024900     MOVE 0 TO WS-RAW-MAX.
025000     MOVE 0 TO MVH-ID.
025100     START MVTHDR KEY NOT LESS MVH-KEY
025200         INVALID KEY GO TO ACCUMULATE-DAY-QTY-EXIT.
025300 ADQ-HDR-LOOP.
025400     READ MVTHDR NEXT AT END GO TO ACCUMULATE-DAY-QTY-EXIT.
025500     IF NOT MVH-IS-OUTBOUND GO TO ADQ-HDR-LOOP.
025600     IF MVH-DATE-R < WS-START-DATE-R GO TO ADQ-HDR-LOOP.
025700     IF MVH-DATE-R > WS-END-DATE-R GO TO ADQ-HDR-LOOP.
025800     MOVE MVH-ID TO MVI-MVT-ID.
025900     START MVTITM KEY NOT LESS MVI-MVT-ID
026000         INVALID KEY GO TO ADQ-HDR-LOOP.
026100 ADQ-ITM-LOOP.
026200     READ MVTITM NEXT AT END GO TO ADQ-HDR-LOOP.
026300     IF MVI-MVT-ID NOT = MVH-ID GO TO ADQ-HDR-LOOP.
026400     IF MVI-PRODUCT-ID NOT = WS-PRODUCT-ID GO TO ADQ-ITM-LOOP.
026500     MOVE MVH-DATE-R TO WS-RAW-BLD-DATE.
026600     MOVE MVI-QUANTITY TO WS-RAW-BLD-QTY.
026700     PERFORM APPLY-RAW-DELTA THRU APPLY-RAW-DELTA-EXIT.
026800     GO TO ADQ-ITM-LOOP.
026900 ACCUMULATE-DAY-QTY-EXIT. EXIT.
027000*
027100 APPLY-RAW-DELTA.
027200     MOVE 0 TO WS-RAW-SUB.
027300 ARD-LOOP.
027400     ADD 1 TO WS-RAW-SUB.
027500     IF WS-RAW-SUB > WS-RAW-MAX GO TO ARD-NEW-ROW.
027600     SET WS-RAW-IDX TO WS-RAW-SUB.
027700     IF WS-RAW-DATE (WS-RAW-IDX) NOT = WS-RAW-BLD-DATE
027800         GO TO ARD-LOOP.
027900     ADD WS-RAW-BLD-QTY TO WS-RAW-QTY (WS-RAW-IDX).
028000     GO TO APPLY-RAW-DELTA-EXIT.
028100 ARD-NEW-ROW.
028200     IF WS-RAW-MAX NOT < 3660
028300         DISPLAY "DEMANDX - RAW DAY TABLE FULL, ROW DROPPED"
028400         GO TO APPLY-RAW-DELTA-EXIT.
028500     ADD 1 TO WS-RAW-MAX.
028600     SET WS-RAW-IDX TO WS-RAW-MAX.
028700     MOVE WS-RAW-BLD-DATE TO WS-RAW-DATE (WS-RAW-IDX).
028800     MOVE WS-RAW-BLD-QTY TO WS-RAW-QTY (WS-RAW-IDX).
028900 APPLY-RAW-DELTA-EXIT. EXIT.
029000*
029100* CHECK-NO-HISTORY - AN EMPTY RAW TABLE MEANS NO OUTBOUND
029200* SHIPMENT AT ALL FOR THE PRODUCT IN THE WINDOW.
029300*
029400 CHECK-NO-HISTORY.
029500     MOVE "N" TO WS-NO-HISTORY-SW.
029600     IF WS-RAW-MAX = 0 MOVE "Y" TO WS-NO-HISTORY-SW.
029700 CHECK-NO-HISTORY-EXIT. EXIT.
029800*
029900* BUILD-DEMAND-WINDOW - WALKS EVERY DATE IN THE WINDOW IN ORDER
030000* AND WRITES ONE DMDPNT ROW PER DAY, ZERO-FILLED WHEN THE RAW
030100* TABLE HAS NO MATCHING DATE.
030200*
030300 BUILD-DEMAND-WINDOW.
030400     MOVE WS-START-DATE-R TO WS-WORK-DATE-R.
030500     MOVE 0 TO WS-DAY-SUB.
030600 BDW-LOOP.
030700     ADD 1 TO WS-DAY-SUB.
030800     IF WS-DAY-SUB > WS-HISTORY-DAYS
030900         GO TO BUILD-DEMAND-WINDOW-EXIT.
031000     PERFORM EMIT-DEMAND-DAY THRU EMIT-DEMAND-DAY-EXIT.
031100     PERFORM INCREMENT-DATE THRU INCREMENT-DATE-EXIT.
031200     GO TO BDW-LOOP.
031300 BUILD-DEMAND-WINDOW-EXIT. EXIT.
031400*
031500 EMIT-DEMAND-DAY.
031600     MOVE SPACES TO DMP-RECORD.
031700     MOVE WS-PRODUCT-ID TO DMP-PRODUCT-ID.
031800     MOVE WS-WORK-DATE-R TO DMP-DATE.
031900     PERFORM FIND-RAW-QTY THRU FIND-RAW-QTY-EXIT.
032000     MOVE WS-FOUND-QTY TO DMP-QUANTITY.
032100     IF NO-HISTORY-FOR-PRODUCT
032200         SET DMP-INSUFFICIENT-DATA TO TRUE
032300     ELSE
032400         SET DMP-SUFFICIENT-DATA TO TRUE.
032500     WRITE DMP-RECORD.
032600 EMIT-DEMAND-DAY-EXIT. EXIT.
032700*
032800 FIND-RAW-QTY.
032900     MOVE 0 TO WS-FOUND-QTY.
033000     MOVE 0 TO WS-RAW-SUB.
033100 FRQ-LOOP.
033200     ADD 1 TO WS-RAW-SUB.
033300     IF WS-RAW-SUB > WS-RAW-MAX GO TO FIND-RAW-QTY-EXIT.
033400     SET WS-RAW-IDX TO WS-RAW-SUB.
033500     IF WS-RAW-DATE (WS-RAW-IDX) NOT = WS-WORK-DATE-R
033600         GO TO FRQ-LOOP.
033700     MOVE WS-RAW-QTY (WS-RAW-IDX) TO WS-FOUND-QTY.
033800 FIND-RAW-QTY-EXIT. EXIT.
033900*
034000* LEAP-YEAR-CHECK, INCREMENT-DATE, DECREMENT-DATE - PLAIN
034100* CALENDAR ARITHMETIC OVER WS-WORK-DATE.  NO INTRINSIC DATE
034200* FUNCTIONS ARE USED ON THIS SYSTEM.
034300*
034400 LEAP-YEAR-CHECK.
034500     MOVE "N" TO WS-LEAP-SW.
034600     DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LY-QUOT
034700         REMAINDER WS-LY-REM.
034800     IF WS-LY-REM NOT = 0 GO TO LEAP-YEAR-CHECK-EXIT.
034900     DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LY-QUOT
035000         REMAINDER WS-LY-REM.
035100     IF WS-LY-REM NOT = 0
035200         MOVE "Y" TO WS-LEAP-SW
035300         GO TO LEAP-YEAR-CHECK-EXIT.
035400     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LY-QUOT
035500         REMAINDER WS-LY-REM.
035600     IF WS-LY-REM = 0 MOVE "Y" TO WS-LEAP-SW.
035700 LEAP-YEAR-CHECK-EXIT. EXIT.
035800*
035900 INCREMENT-DATE.
036000     PERFORM LEAP-YEAR-CHECK THRU LEAP-YEAR-CHECK-EXIT.
036100     MOVE WS-MD-DAYS (WS-WORK-MM) TO WS-INC-LAST-DAY.
036200     IF WS-WORK-MM = 2 AND IS-LEAP-YEAR
036300         MOVE 29 TO WS-INC-LAST-DAY.
036400     IF WS-WORK-DD < WS-INC-LAST-DAY
036500         ADD 1 TO WS-WORK-DD
036600         GO TO INCREMENT-DATE-EXIT.
036700     MOVE 1 TO WS-WORK-DD.
036800     IF WS-WORK-MM < 12
036900         ADD 1 TO WS-WORK-MM
037000         GO TO INCREMENT-DATE-EXIT.
037100     MOVE 1 TO WS-WORK-MM.
037200     ADD 1 TO WS-WORK-CCYY.
037300 INCREMENT-DATE-EXIT. EXIT.
037400*
037500 DECREMENT-DATE.
037600     IF WS-WORK-DD > 1
037700         SUBTRACT 1 FROM WS-WORK-DD
037800         GO TO DECREMENT-DATE-EXIT.
037900     IF WS-WORK-MM > 1
038000         SUBTRACT 1 FROM WS-WORK-MM
038100         GO TO DEC-SET-LAST-DAY.
038200     MOVE 12 TO WS-WORK-MM.
038300     SUBTRACT 1 FROM WS-WORK-CCYY.
038400 DEC-SET-LAST-DAY.
038500     PERFORM LEAP-YEAR-CHECK THRU LEAP-YEAR-CHECK-EXIT.
038600     MOVE WS-MD-DAYS (WS-WORK-MM) TO WS-WORK-DD.
038700     IF WS-WORK-MM = 2 AND IS-LEAP-YEAR
038800         MOVE 29 TO WS-WORK-DD.
038900 DECREMENT-DATE-EXIT. EXIT.
039000*
039100 ABEND-JOB.
039200     CLOSE DXPARM PRDMST MVTHDR MVTITM DMDPNT.
039300     STOP RUN.
039400*
039500 END-JOB.
039600     CLOSE DXPARM PRDMST MVTHDR MVTITM DMDPNT.
039700     STOP RUN.
