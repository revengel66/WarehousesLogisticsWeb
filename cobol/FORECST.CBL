000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. FORECST.
000400 AUTHOR. J. CLENDENING.
000500 INSTALLATION. WAREHOUSE DIVISION - EDP.
000600 DATE-WRITTEN. 03/08/2001.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900*REMARKS AND MODIFICATIONS.
001000**************************************************************
001100* REMARKS:
001200* READS THE DAILY DEMAND SERIES BUILT BY DEMANDX FOR ONE
001300* PRODUCT, OPTIONALLY ROLLS IT UP INTO MONDAY-STARTING WEEKLY
001400* BUCKETS, GRID-SEARCHES HOLT LINEAR TREND SMOOTHING PARAMETERS
001500* AGAINST A HELD-OUT VALIDATION WINDOW, THEN RUNS THE CHOSEN
001600* PARAMETERS OVER THE FULL HISTORY AND PROJECTS A FORECAST.
001700* NO TABLE LOOKUPS AGAINST THE WAREHOUSE MASTERS ARE NEEDED
001800* HERE - EVERYTHING COMES OFF THE DMDPNT EXTRACT.
001900**************************************************************
002000*  MODIFICATION HISTORY:
002100*
002200*   MODIFIED: 03/08/2001
002300*   PROGRAMMER: J. CLENDENING
002400*   MODIFICATION: ORIGINAL PROGRAM FOR THE FORECASTING PROJECT.
002500*                 REQ 01-059.
002600*
002700*   MODIFIED: 06/22/2002
002800*   PROGRAMMER: T. OKAFOR
002900*   MODIFICATION: ADDED THE WEEKLY GRANULARITY OPTION AND THE
003000*                 MONDAY-WEEK ROLL-UP.  REQ 02-088.
003100*
003200*   MODIFIED: 09/14/2003
003300*   PROGRAMMER: T. OKAFOR
003400*   MODIFICATION: FCTPNT NOW ALSO CARRIES THE TRIMMED HISTORY
003500*                 SERIES AS "S" RECORDS - THE FORECAST CONSUMERS
003600*                 WERE HAVING TO RE-READ DMDPNT TO SEE WHAT WE
003700*                 ACTUALLY SMOOTHED OVER.  REQ 03-101.
003800**************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. TI-990.
004200 OBJECT-COMPUTER. TI-990.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-TYPE IS "0" THRU "9"
004600     SWITCH-1 IS UPSI-0 ON STATUS IS SW1-ON
004700                        OFF STATUS IS SW1-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT FCTPARM ASSIGN TO FCTPARM
005100         ORGANIZATION SEQUENTIAL
005200         STATUS IS FL-STATUS.
005300     SELECT DMDPNT ASSIGN TO DMDPNT
005400         ORGANIZATION SEQUENTIAL
005500         STATUS IS FL-STATUS.
005600     SELECT FCTPNT ASSIGN TO FCTPNT
005700         ORGANIZATION SEQUENTIAL
005800         STATUS IS FL-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  FCTPARM LABEL RECORD STANDARD DATA RECORD FXP-CARD.
006200*****************************************************************
006300* FXP-CARD - ONE RUN-PARAMETER CARD PER FORECST RUN.  NOT SHARED
006400* WITH STKRPT'S RPTPARM OR DEMANDX'S DXP-CARD - THE FIELDS DON'T
006500* OVERLAP.
006600*****************************************************************
006700 01  FXP-CARD.
006800     05  FXP-PRODUCT-ID              PIC 9(9).
006900     05  FXP-HISTORY-DAYS            PIC 9(4).
007000     05  FXP-VALIDATION-WINDOW       PIC 9(4).
007100     05  FXP-HORIZON-DAYS            PIC 9(4).
007200     05  FXP-GRANULARITY             PIC X.
007300         88  FXP-IS-WEEK                      VALUE "W".
007400         88  FXP-IS-DAY                       VALUE "D".
007500     05  FILLER                      PIC X(20).
007600 FD  DMDPNT LABEL RECORD STANDARD DATA RECORD DMP-RECORD.
007700 COPY DMDPNT.
007800 FD  FCTPNT LABEL RECORD STANDARD DATA RECORD FCP-RECORD.
007900 COPY FCTPNT.
008000 WORKING-STORAGE SECTION.
008100*
008200* STANDALONE GRID-SEARCH LOOP COUNTERS - KEPT AT THE 77 LEVEL
008300* PER EDP STANDARDS SINCE THEY BELONG TO NO LARGER GROUP.
008400*
008500 77  WS-ALPHA-SUB                PIC 9(4)   COMP  VALUE 0.
008600 77  WS-BETA-SUB                 PIC 9(4)   COMP  VALUE 0.
008700 01  WS-PARM-VALUES.
008800     05  WS-PRODUCT-ID           PIC 9(9)          VALUE 0.
008900     05  WS-HISTORY-DAYS         PIC 9(4)   COMP  VALUE 0.
009000     05  WS-VALIDATION-WINDOW    PIC 9(4)   COMP  VALUE 0.
009100     05  WS-HORIZON-DAYS         PIC 9(4)   COMP  VALUE 0.
009200     05  FILLER                  PIC X(10).
009300 01  WS-SWITCHES.
009400     05  WS-GRAN-SW              PIC X      VALUE "D".
009500         88  GRAN-IS-WEEK                     VALUE "W".
009600         88  GRAN-IS-DAY                      VALUE "D".
009700     05  WS-SOURCE-INSUFF-SW     PIC X      VALUE "N".
009800         88  SOURCE-FLAGGED-INSUFFICIENT      VALUE "Y".
009900     05  WS-INSUFFICIENT-SW      PIC X      VALUE "N".
010000         88  SERIES-INSUFFICIENT              VALUE "Y".
010100     05  WS-SKIP-SEARCH-SW       PIC X      VALUE "N".
010200         88  SKIP-GRID-SEARCH                 VALUE "Y".
010300     05  WS-METRICS-SW           PIC X      VALUE "N".
010400         88  METRICS-PRESENT                  VALUE "Y".
010500     05  FILLER                  PIC X(10).
010600 01  WS-COUNTERS.
010700     05  WS-DLY-MAX              PIC 9(4)   COMP  VALUE 0.
010800     05  WS-DLY-SUB              PIC 9(4)   COMP  VALUE 0.
010900     05  WS-DLY-NEEDED           PIC 9(4)   COMP  VALUE 0.
011000     05  WS-DLY-START            PIC 9(4)   COMP  VALUE 0.
011100     05  WS-SER-MAX              PIC 9(4)   COMP  VALUE 0.
011200     05  WS-SER-SUB              PIC 9(4)   COMP  VALUE 0.
011300     05  WS-SER-SUB2             PIC 9(4)   COMP  VALUE 0.
011400     05  WS-TRIM-DROP            PIC 9(4)   COMP  VALUE 0.
011500     05  WS-HIST-SIZE            PIC 9(4)   COMP  VALUE 0.
011600     05  WS-VALID-SIZE           PIC 9(4)   COMP  VALUE 0.
011700     05  WS-TRAIN-SIZE           PIC 9(4)   COMP  VALUE 0.
011800     05  WS-HOLT-SUB             PIC 9(4)   COMP  VALUE 0.
011900     05  WS-VAL-K                PIC 9(4)   COMP  VALUE 0.
012000     05  WS-HORIZON-STEP         PIC 9(4)   COMP  VALUE 0.
012100     05  WS-MAPE-N               PIC 9(4)   COMP  VALUE 0.
012200     05  WS-HIST-SUB             PIC 9(4)   COMP  VALUE 0.
012300     05  FILLER                  PIC X(10).
012400 01  WS-DAILY-TABLE.
012500     05  WS-DLY-ROW OCCURS 3660 TIMES INDEXED BY WS-DLY-IDX.
012600         10  WS-DLY-DATE         PIC 9(8).
012700         10  WS-DLY-QTY          PIC 9(9).
012800     05  FILLER                  PIC X(10).
012900 01  WS-SERIES-TABLE.
013000     05  WS-SER-ROW OCCURS 600 TIMES
013100                    INDEXED BY WS-SER-IDX WS-SER-IDX2.
013200         10  WS-SER-DATE         PIC 9(8).
013300         10  WS-SER-VALUE        PIC S9(9)V9(4) COMP-3.
013400     05  FILLER                  PIC X(10).
013500 01  WS-GRID-ALPHA-DATA.
013600     05  FILLER                  PIC 9V999  VALUE 0.200.
013700     05  FILLER                  PIC 9V999  VALUE 0.400.
013800     05  FILLER                  PIC 9V999  VALUE 0.600.
013900     05  FILLER                  PIC 9V999  VALUE 0.800.
014000 01  WS-GRID-ALPHA REDEFINES WS-GRID-ALPHA-DATA.
014100     05  WS-GA-VALUE OCCURS 4 TIMES         PIC 9V999.
014200 01  WS-GRID-BETA-DATA.
014300     05  FILLER                  PIC 9V999  VALUE 0.100.
014400     05  FILLER                  PIC 9V999  VALUE 0.200.
014500     05  FILLER                  PIC 9V999  VALUE 0.300.
014600     05  FILLER                  PIC 9V999  VALUE 0.400.
014700 01  WS-GRID-BETA REDEFINES WS-GRID-BETA-DATA.
014800     05  WS-GB-VALUE OCCURS 4 TIMES         PIC 9V999.
014900 01  WS-HOLT-STATE.
015000     05  WS-HOLT-ALPHA           PIC 9V9999 COMP-3 VALUE 0.
015100     05  WS-HOLT-BETA            PIC 9V9999 COMP-3 VALUE 0.
015200     05  WS-HOLT-N               PIC 9(4)   COMP  VALUE 0.
015300     05  WS-HOLT-LEVEL           PIC S9(9)V9(4) COMP-3 VALUE 0.
015400     05  WS-HOLT-TREND           PIC S9(9)V9(4) COMP-3 VALUE 0.
015500     05  WS-HOLT-PREV-LEVEL      PIC S9(9)V9(4) COMP-3 VALUE 0.
015600     05  WS-HOLT-PREV-TREND      PIC S9(9)V9(4) COMP-3 VALUE 0.
015700     05  FILLER                  PIC X(10).
015800 01  WS-BEST-RESULT.
015900     05  WS-BEST-ALPHA           PIC 9V999         VALUE 0.
016000     05  WS-BEST-BETA            PIC 9V999         VALUE 0.
016100     05  WS-BEST-MAE             PIC S9(9)V9(4) COMP-3 VALUE 0.
016200     05  WS-BEST-MAPE            PIC S9(9)V9(4) COMP-3 VALUE 0.
016300     05  WS-BEST-SAMPLE-COUNT    PIC 9(4)   COMP  VALUE 0.
016400     05  WS-BEST-FOUND-SW        PIC X      VALUE "N".
016500         88  BEST-FOUND                       VALUE "Y".
016600     05  FILLER                  PIC X(10).
016700 01  WS-SCORE-WORK.
016800     05  WS-SCORE-MAE-SUM        PIC S9(9)V9(4) COMP-3 VALUE 0.
016900     05  WS-SCORE-MAPE-SUM       PIC S9(9)V9(4) COMP-3 VALUE 0.
017000     05  WS-SCORE-MAE            PIC S9(9)V9(4) COMP-3 VALUE 0.
017100     05  WS-SCORE-MAPE           PIC S9(9)V9(4) COMP-3 VALUE 0.
017200     05  WS-SCORE-FORECAST       PIC S9(9)V9(4) COMP-3 VALUE 0.
017300     05  WS-SCORE-ACTUAL         PIC S9(9)V9(4) COMP-3 VALUE 0.
017400     05  WS-SCORE-ABS-DIFF       PIC S9(9)V9(4) COMP-3 VALUE 0.
017500     05  WS-SCORE-ABS-PCT        PIC S9(9)V9(4) COMP-3 VALUE 0.
017600     05  FILLER                  PIC X(10).
017700 01  WS-FORECAST-VALUE           PIC S9(9)V9(4) COMP-3 VALUE 0.
017800 01  WS-MONDAY-DATE              PIC 9(8)          VALUE 0.
017900 01  WS-WORK-DATE.
018000     05  WS-WORK-CCYY            PIC 9(4).
018100     05  WS-WORK-MM              PIC 99.
018200     05  WS-WORK-DD              PIC 99.
018300 01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE
018400                                 PIC 9(8).
018500 01  WS-MONTH-DAYS-DATA.
018600     05  FILLER                  PIC 9(2)   VALUE 31.
018700     05  FILLER                  PIC 9(2)   VALUE 28.
018800     05  FILLER                  PIC 9(2)   VALUE 31.
018900     05  FILLER                  PIC 9(2)   VALUE 30.
019000     05  FILLER                  PIC 9(2)   VALUE 31.
019100     05  FILLER                  PIC 9(2)   VALUE 30.
019200     05  FILLER                  PIC 9(2)   VALUE 31.
019300     05  FILLER                  PIC 9(2)   VALUE 31.
019400     05  FILLER                  PIC 9(2)   VALUE 30.
019500     05  FILLER                  PIC 9(2)   VALUE 31.
019600     05  FILLER                  PIC 9(2)   VALUE 30.
019700     05  FILLER                  PIC 9(2)   VALUE 31.
019800 01  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-DATA.
019900     05  WS-MD-DAYS OCCURS 12 TIMES         PIC 9(2).
020000 01  WS-LEAP-CHECK.
020100     05  WS-LEAP-SW              PIC X      VALUE "N".
020200         88  IS-LEAP-YEAR                     VALUE "Y".
020300     05  WS-LY-QUOT              PIC 9(4)   COMP  VALUE 0.
020400     05  WS-LY-REM               PIC 9(4)   COMP  VALUE 0.
020500     05  FILLER                  PIC X(10).
020600 01  WS-INC-HOLD.
020700     05  WS-INC-LAST-DAY         PIC 99     COMP  VALUE 0.
020800     05  FILLER                  PIC X(10).
020900 01  WS-ZELLER-WORK.
021000     05  WS-ZW-Y                 PIC S9(4)  COMP  VALUE 0.
021100     05  WS-ZW-M                 PIC 9(2)   COMP  VALUE 0.
021200     05  WS-ZW-J                 PIC S9(4)  COMP  VALUE 0.
021300     05  WS-ZW-K                 PIC S9(4)  COMP  VALUE 0.
021400     05  WS-ZW-T1                PIC S9(4)  COMP  VALUE 0.
021500     05  WS-ZW-T2                PIC S9(4)  COMP  VALUE 0.
021600     05  WS-ZW-T3                PIC S9(4)  COMP  VALUE 0.
021700     05  WS-ZW-RAW               PIC S9(6)  COMP  VALUE 0.
021800     05  WS-ZW-QUOT              PIC S9(4)  COMP  VALUE 0.
021900     05  WS-ZW-DOW               PIC S9(4)  COMP  VALUE 0.
022000     05  WS-ZW-DSM               PIC S9(4)  COMP  VALUE 0.
022100     05  FILLER                  PIC X(10).
022200 PROCEDURE DIVISION.
022300 START-PROGRAM.
022400     OPEN INPUT FCTPARM DMDPNT.
022500     OPEN OUTPUT FCTPNT.
022600     PERFORM READ-PARM-CARD THRU READ-PARM-CARD-EXIT.
022700     PERFORM LOAD-DAILY-SERIES THRU LOAD-DAILY-SERIES-EXIT.
022800     PERFORM BUILD-SERIES THRU BUILD-SERIES-EXIT.
022900     PERFORM CHECK-SUFFICIENCY THRU CHECK-SUFFICIENCY-EXIT.
023000     PERFORM GRID-SEARCH THRU GRID-SEARCH-EXIT.
023100     PERFORM WRITE-RESULT-HEADER THRU WRITE-RESULT-HEADER-EXIT.
023200     PERFORM WRITE-HISTORY-SERIES THRU WRITE-HISTORY-SERIES-EXIT.
023300     IF SERIES-INSUFFICIENT GO TO END-JOB.
023400     PERFORM RUN-HOLT-FULL THRU RUN-HOLT-FULL-EXIT.
023500     PERFORM PROJECT-FORECAST THRU PROJECT-FORECAST-EXIT.
023600     GO TO END-JOB.
023700*
023800* READ-PARM-CARD - ONE CONTROL CARD PER RUN.  AN UNRECOGNIZED
023900* GRANULARITY CODE DEFAULTS TO DAY, PER THE FORECAST SPEC.
024000*
024100 READ-PARM-CARD.
024200     READ FCTPARM AT END
024300         DISPLAY "FORECST - MISSING RUN PARAMETER CARD"
024400         GO TO ABEND-JOB.
024500     MOVE FXP-PRODUCT-ID TO WS-PRODUCT-ID.
024600     MOVE FXP-HISTORY-DAYS TO WS-HISTORY-DAYS.
024700     MOVE FXP-VALIDATION-WINDOW TO WS-VALIDATION-WINDOW.
024800     MOVE FXP-HORIZON-DAYS TO WS-HORIZON-DAYS.
024900     MOVE FXP-GRANULARITY TO WS-GRAN-SW.
025000     IF WS-GRAN-SW NOT = "W" AND WS-GRAN-SW NOT = "D"
025100         MOVE "D" TO WS-GRAN-SW.
025200     IF WS-HISTORY-DAYS < 1
025300         DISPLAY "FORECST - HISTORY DAYS MUST BE AT LEAST 1"
025400         GO TO ABEND-JOB.
025500 READ-PARM-CARD-EXIT. EXIT.
025600*
025700* LOAD-DAILY-SERIES - READS EVERY DMDPNT ROW FOR THIS PRODUCT
025800* (THE FILE MAY CARRY OTHER PRODUCTS' EXTRACTS FROM OTHER
025900* DEMANDX RUNS) THEN WORKS OUT HOW MANY OF THE TRAILING DAYS
026000* ARE ACTUALLY NEEDED FOR THE REQUESTED WINDOW/GRANULARITY.
026100*
026200 LOAD-DAILY-SERIES.
026300     MOVE 0 TO WS-DLY-MAX.
026400     MOVE "N" TO WS-SOURCE-INSUFF-SW.
026500 LDS-LOOP.
026600     READ DMDPNT AT END GO TO LDS-TRIM.
026700     IF DMP-PRODUCT-ID NOT = WS-PRODUCT-ID GO TO LDS-LOOP.
026800     IF DMP-INSUFFICIENT-DATA MOVE "Y" TO WS-SOURCE-INSUFF-SW.
026900     IF WS-DLY-MAX NOT < 3660
027000         DISPLAY "FORECST - DAILY TABLE FULL, ROW DROPPED"
027100         GO TO LDS-LOOP.
027200     ADD 1 TO WS-DLY-MAX.
027300     SET WS-DLY-IDX TO WS-DLY-MAX.
027400     MOVE DMP-DATE TO WS-DLY-DATE (WS-DLY-IDX).
027500     MOVE DMP-QUANTITY TO WS-DLY-QTY (WS-DLY-IDX).
027600     GO TO LDS-LOOP.
027700 LDS-TRIM.
027800     IF GRAN-IS-WEEK
027900         COMPUTE WS-DLY-NEEDED = WS-HISTORY-DAYS * 7
028000     ELSE
028100         MOVE WS-HISTORY-DAYS TO WS-DLY-NEEDED.
028200     IF WS-DLY-MAX > WS-DLY-NEEDED
028300         COMPUTE WS-DLY-START = WS-DLY-MAX - WS-DLY-NEEDED + 1
028400     ELSE
028500         MOVE 1 TO WS-DLY-START.
028600 LOAD-DAILY-SERIES-EXIT. EXIT.
028700*
028800* BUILD-SERIES - DAY GRANULARITY IS A STRAIGHT COPY OF THE
028900* TRIMMED DAILY WINDOW; WEEK GRANULARITY ROLLS IT UP FIRST.
029000*
029100 BUILD-SERIES.
029200     MOVE 0 TO WS-SER-MAX.
029300     IF GRAN-IS-WEEK
029400         PERFORM AGGREGATE-TO-WEEKLY THRU
029500             AGGREGATE-TO-WEEKLY-EXIT
029600     ELSE
029700         PERFORM COPY-DAILY-TO-SERIES THRU
029800             COPY-DAILY-TO-SERIES-EXIT.
029900     MOVE WS-SER-MAX TO WS-HIST-SIZE.
030000 BUILD-SERIES-EXIT. EXIT.
030100*
030200 COPY-DAILY-TO-SERIES.
030300     MOVE WS-DLY-START TO WS-DLY-SUB.
030400 CDTS-LOOP.
030500     IF WS-DLY-SUB > WS-DLY-MAX GO TO COPY-DAILY-TO-SERIES-EXIT.
030600     SET WS-DLY-IDX TO WS-DLY-SUB.
030700     IF WS-SER-MAX NOT < 600
030800         DISPLAY "FORECST - SERIES TABLE FULL, ROW DROPPED"
030900         GO TO COPY-DAILY-TO-SERIES-EXIT.
031000     ADD 1 TO WS-SER-MAX.
031100     SET WS-SER-IDX TO WS-SER-MAX.
031200     MOVE WS-DLY-DATE (WS-DLY-IDX) TO WS-SER-DATE (WS-SER-IDX).
031300     MOVE WS-DLY-QTY (WS-DLY-IDX) TO WS-SER-VALUE (WS-SER-IDX).
031400     ADD 1 TO WS-DLY-SUB.
031500     GO TO CDTS-LOOP.
031600 COPY-DAILY-TO-SERIES-EXIT. EXIT.
031700*
031800* AGGREGATE-TO-WEEKLY - BUCKETS EVERY DAY OF THE TRIMMED WINDOW
031900* INTO ITS MONDAY-STARTING ISO WEEK, THEN KEEPS ONLY THE MOST
032000* RECENT WS-HISTORY-DAYS WEEKLY BUCKETS.
032100*
032200 AGGREGATE-TO-WEEKLY.
032300     MOVE WS-DLY-START TO WS-DLY-SUB.
032400 ATW-LOOP.
032500     IF WS-DLY-SUB > WS-DLY-MAX GO TO ATW-TRIM.
032600     SET WS-DLY-IDX TO WS-DLY-SUB.
032700     MOVE WS-DLY-DATE (WS-DLY-IDX) TO WS-WORK-DATE-R.
032800     PERFORM PREVIOUS-OR-SAME-MONDAY THRU
032900         PREVIOUS-OR-SAME-MONDAY-EXIT.
033000     PERFORM APPLY-WEEK-DELTA THRU APPLY-WEEK-DELTA-EXIT.
033100     ADD 1 TO WS-DLY-SUB.
033200     GO TO ATW-LOOP.
033300 ATW-TRIM.
033400     IF WS-SER-MAX > WS-HISTORY-DAYS
033500         PERFORM TRIM-WEEKLY-SERIES THRU
033600             TRIM-WEEKLY-SERIES-EXIT.
033700 AGGREGATE-TO-WEEKLY-EXIT. EXIT.
033800*
033900 APPLY-WEEK-DELTA.
034000     MOVE 0 TO WS-SER-SUB.
034100 AWD-LOOP.
034200     ADD 1 TO WS-SER-SUB.
034300     IF WS-SER-SUB > WS-SER-MAX GO TO AWD-NEW-ROW.
034400     SET WS-SER-IDX TO WS-SER-SUB.
034500     IF WS-SER-DATE (WS-SER-IDX) NOT = WS-MONDAY-DATE
034600         GO TO AWD-LOOP.
034700     ADD WS-DLY-QTY (WS-DLY-IDX) TO WS-SER-VALUE (WS-SER-IDX).
034800     GO TO APPLY-WEEK-DELTA-EXIT.
034900 AWD-NEW-ROW.
035000     IF WS-SER-MAX NOT < 600
035100         DISPLAY "FORECST - WEEKLY TABLE FULL, ROW DROPPED"
035200         GO TO APPLY-WEEK-DELTA-EXIT.
035300     ADD 1 TO WS-SER-MAX.
035400     SET WS-SER-IDX TO WS-SER-MAX.
035500     MOVE WS-MONDAY-DATE TO WS-SER-DATE (WS-SER-IDX).
035600     MOVE WS-DLY-QTY (WS-DLY-IDX) TO WS-SER-VALUE (WS-SER-IDX).
035700 APPLY-WEEK-DELTA-EXIT. EXIT.
035800*
035900 TRIM-WEEKLY-SERIES.
036000     COMPUTE WS-TRIM-DROP = WS-SER-MAX - WS-HISTORY-DAYS.
036100     MOVE WS-TRIM-DROP TO WS-SER-SUB.
036200     MOVE 0 TO WS-SER-SUB2.
036300 TWS-LOOP.
036400     ADD 1 TO WS-SER-SUB.
036500     IF WS-SER-SUB > WS-SER-MAX GO TO TWS-DONE.
036600     ADD 1 TO WS-SER-SUB2.
036700     SET WS-SER-IDX TO WS-SER-SUB.
036800     SET WS-SER-IDX2 TO WS-SER-SUB2.
036900     MOVE WS-SER-DATE (WS-SER-IDX) TO WS-SER-DATE (WS-SER-IDX2).
037000     MOVE WS-SER-VALUE (WS-SER-IDX)
037100         TO WS-SER-VALUE (WS-SER-IDX2).
037200     GO TO TWS-LOOP.
037300 TWS-DONE.
037400     MOVE WS-HISTORY-DAYS TO WS-SER-MAX.
037500 TRIM-WEEKLY-SERIES-EXIT. EXIT.
037600*
037700* PREVIOUS-OR-SAME-MONDAY / ZELLER-DAY-OF-WEEK - PLAIN
037800* ZELLER'S CONGRUENCE ARITHMETIC.  NO INTRINSIC DATE-OF-WEEK
037900* FUNCTION IS USED ON THIS SYSTEM.
038000*
038100 PREVIOUS-OR-SAME-MONDAY.
038200     PERFORM ZELLER-DAY-OF-WEEK THRU ZELLER-DAY-OF-WEEK-EXIT.
038300     COMPUTE WS-ZW-DSM = WS-ZW-DOW - 2.
038400     IF WS-ZW-DSM < 0 ADD 7 TO WS-ZW-DSM.
038500     IF WS-ZW-DSM > 0
038600         PERFORM DECREMENT-DATE THRU DECREMENT-DATE-EXIT
038700             WS-ZW-DSM TIMES.
038800     MOVE WS-WORK-DATE-R TO WS-MONDAY-DATE.
038900 PREVIOUS-OR-SAME-MONDAY-EXIT. EXIT.
039000*
039100 ZELLER-DAY-OF-WEEK.
039200     MOVE WS-WORK-CCYY TO WS-ZW-Y.
039300     MOVE WS-WORK-MM TO WS-ZW-M.
039400     IF WS-ZW-M < 3
039500         ADD 12 TO WS-ZW-M
039600         SUBTRACT 1 FROM WS-ZW-Y.
039700     DIVIDE WS-ZW-Y BY 100 GIVING WS-ZW-J.
039800     COMPUTE WS-ZW-K = WS-ZW-Y - (WS-ZW-J * 100).
039900     COMPUTE WS-ZW-T1 = (13 * (WS-ZW-M + 1)) / 5.
040000     DIVIDE WS-ZW-K BY 4 GIVING WS-ZW-T2.
040100     DIVIDE WS-ZW-J BY 4 GIVING WS-ZW-T3.
040200     COMPUTE WS-ZW-RAW = WS-WORK-DD + WS-ZW-T1 + WS-ZW-K
040300         + WS-ZW-T2 + WS-ZW-T3 - (2 * WS-ZW-J) + 700.
040400     DIVIDE WS-ZW-RAW BY 7 GIVING WS-ZW-QUOT
040500         REMAINDER WS-ZW-DOW.
040600 ZELLER-DAY-OF-WEEK-EXIT. EXIT.
040700*
040800* CHECK-SUFFICIENCY - THE SERIES IS INSUFFICIENT WHEN DEMANDX
040900* ITSELF FLAGGED NO HISTORY, OR WE SIMPLY DON'T HAVE THE
041000* MINIMUM NUMBER OF POINTS TO FORECAST FROM.
041100*
041200 CHECK-SUFFICIENCY.
041300     MOVE "N" TO WS-INSUFFICIENT-SW.
041400     IF SOURCE-FLAGGED-INSUFFICIENT MOVE "Y" TO
041500         WS-INSUFFICIENT-SW.
041600     IF WS-HIST-SIZE < 5 MOVE "Y" TO WS-INSUFFICIENT-SW.
041700 CHECK-SUFFICIENCY-EXIT. EXIT.
041800*
041900* GRID-SEARCH - CARVES OFF THE VALIDATION WINDOW, THEN TRIES
042000* EVERY (ALPHA, BETA) COMBINATION AND KEEPS THE FIRST ONE WITH
042100* THE STRICTLY LOWEST VALIDATION MAE (ALPHA-MAJOR, BETA-MINOR
042200* GRID ORDER, SO TIES KEEP THE EARLIER PAIR).
042300*
042400 GRID-SEARCH.
042500     DIVIDE WS-HIST-SIZE BY 4 GIVING WS-VALID-SIZE.
042600     IF WS-VALID-SIZE < 1 MOVE 1 TO WS-VALID-SIZE.
042700     IF WS-VALIDATION-WINDOW < WS-VALID-SIZE
042800         MOVE WS-VALIDATION-WINDOW TO WS-VALID-SIZE.
042900     MOVE "N" TO WS-SKIP-SEARCH-SW.
043000     IF WS-HIST-SIZE < 5 MOVE "Y" TO WS-SKIP-SEARCH-SW.
043100     IF NOT SKIP-GRID-SEARCH
043200         COMPUTE WS-TRAIN-SIZE = WS-HIST-SIZE - WS-VALID-SIZE
043300         IF WS-TRAIN-SIZE < 2 MOVE "Y" TO WS-SKIP-SEARCH-SW.
043400     IF SKIP-GRID-SEARCH
043500         MOVE 0.200 TO WS-BEST-ALPHA
043600         MOVE 0.100 TO WS-BEST-BETA
043700         MOVE "N" TO WS-METRICS-SW
043800         MOVE 0 TO WS-BEST-SAMPLE-COUNT
043900         GO TO GRID-SEARCH-EXIT.
044000     MOVE "N" TO WS-BEST-FOUND-SW.
044100     MOVE 0 TO WS-ALPHA-SUB.
044200 GS-ALPHA-LOOP.
044300     ADD 1 TO WS-ALPHA-SUB.
044400     IF WS-ALPHA-SUB > 4 GO TO GS-DONE.
044500     MOVE 0 TO WS-BETA-SUB.
044600 GS-BETA-LOOP.
044700     ADD 1 TO WS-BETA-SUB.
044800     IF WS-BETA-SUB > 4 GO TO GS-ALPHA-LOOP.
044900     MOVE WS-GA-VALUE (WS-ALPHA-SUB) TO WS-HOLT-ALPHA.
045000     MOVE WS-GB-VALUE (WS-BETA-SUB) TO WS-HOLT-BETA.
045100     PERFORM RUN-HOLT-TRAINING THRU RUN-HOLT-TRAINING-EXIT.
045200     PERFORM SCORE-VALIDATION THRU SCORE-VALIDATION-EXIT.
045300     IF NOT BEST-FOUND
045400         MOVE "Y" TO WS-BEST-FOUND-SW
045500         MOVE WS-HOLT-ALPHA TO WS-BEST-ALPHA
045600         MOVE WS-HOLT-BETA TO WS-BEST-BETA
045700         MOVE WS-SCORE-MAE TO WS-BEST-MAE
045800         MOVE WS-SCORE-MAPE TO WS-BEST-MAPE
045900         MOVE WS-VALID-SIZE TO WS-BEST-SAMPLE-COUNT
046000     ELSE
046100         IF WS-SCORE-MAE < WS-BEST-MAE
046200             MOVE WS-HOLT-ALPHA TO WS-BEST-ALPHA
046300             MOVE WS-HOLT-BETA TO WS-BEST-BETA
046400             MOVE WS-SCORE-MAE TO WS-BEST-MAE
046500             MOVE WS-SCORE-MAPE TO WS-BEST-MAPE
046600             MOVE WS-VALID-SIZE TO WS-BEST-SAMPLE-COUNT.
046700     GO TO GS-BETA-LOOP.
046800 GS-DONE.
046900     MOVE "Y" TO WS-METRICS-SW.
047000 GRID-SEARCH-EXIT. EXIT.
047100*
047200* RUN-HOLT - THE SHARED HOLT LINEAR TREND ENGINE.  RUNS OVER
047300* SERIES POINTS 1 THRU WS-HOLT-N USING WS-HOLT-ALPHA/BETA AND
047400* LEAVES THE FINAL LEVEL/TREND IN WS-HOLT-LEVEL/WS-HOLT-TREND.
047500* RUN-HOLT-TRAINING AND RUN-HOLT-FULL JUST SET UP WS-HOLT-N
047600* (AND, FOR THE FULL RUN, THE CHOSEN ALPHA/BETA) AND CALL IN.
047700*
047800 RUN-HOLT-TRAINING.
047900     MOVE WS-TRAIN-SIZE TO WS-HOLT-N.
048000     PERFORM RUN-HOLT THRU RUN-HOLT-EXIT.
048100 RUN-HOLT-TRAINING-EXIT. EXIT.
048200*
048300 RUN-HOLT-FULL.
048400     MOVE WS-HIST-SIZE TO WS-HOLT-N.
048500     MOVE WS-BEST-ALPHA TO WS-HOLT-ALPHA.
048600     MOVE WS-BEST-BETA TO WS-HOLT-BETA.
048700     PERFORM RUN-HOLT THRU RUN-HOLT-EXIT.
048800 RUN-HOLT-FULL-EXIT. EXIT.
048900*
049000 RUN-HOLT.
049100     SET WS-SER-IDX TO 1.
049200     MOVE WS-SER-VALUE (WS-SER-IDX) TO WS-HOLT-LEVEL.
049300     MOVE 0 TO WS-HOLT-TREND.
049400     IF WS-HOLT-N > 1
049500         SET WS-SER-IDX TO 2
049600         COMPUTE WS-HOLT-TREND =
049700             WS-SER-VALUE (WS-SER-IDX) - WS-HOLT-LEVEL.
049800     MOVE WS-HOLT-LEVEL TO WS-HOLT-PREV-LEVEL.
049900     MOVE WS-HOLT-TREND TO WS-HOLT-PREV-TREND.
050000     MOVE 2 TO WS-HOLT-SUB.
050100 RH-LOOP.
050200     IF WS-HOLT-SUB > WS-HOLT-N GO TO RUN-HOLT-EXIT.
050300     SET WS-SER-IDX TO WS-HOLT-SUB.
050400     COMPUTE WS-HOLT-LEVEL =
050500         (WS-HOLT-ALPHA * WS-SER-VALUE (WS-SER-IDX))
050600         + ((1 - WS-HOLT-ALPHA)
050700            * (WS-HOLT-PREV-LEVEL + WS-HOLT-PREV-TREND)).
050800     COMPUTE WS-HOLT-TREND =
050900         (WS-HOLT-BETA * (WS-HOLT-LEVEL - WS-HOLT-PREV-LEVEL))
051000         + ((1 - WS-HOLT-BETA) * WS-HOLT-PREV-TREND).
051100     MOVE WS-HOLT-LEVEL TO WS-HOLT-PREV-LEVEL.
051200     MOVE WS-HOLT-TREND TO WS-HOLT-PREV-TREND.
051300     ADD 1 TO WS-HOLT-SUB.
051400     GO TO RH-LOOP.
051500 RUN-HOLT-EXIT. EXIT.
051600*
051700* SCORE-VALIDATION - PROJECTS THE TRAINED STATE FORWARD OVER
051800* THE HELD-OUT WINDOW AND SCORES MAE/MAPE AGAINST THE ACTUALS.
051900* MAPE SKIPS ANY VALIDATION POINT WHOSE ACTUAL IS ZERO.
052000*
052100 SCORE-VALIDATION.
052200     MOVE 0 TO WS-SCORE-MAE-SUM.
052300     MOVE 0 TO WS-SCORE-MAPE-SUM.
052400     MOVE 0 TO WS-MAPE-N.
052500     MOVE 0 TO WS-VAL-K.
052600 SV-LOOP.
052700     ADD 1 TO WS-VAL-K.
052800     IF WS-VAL-K > WS-VALID-SIZE GO TO SV-DONE.
052900     COMPUTE WS-SCORE-FORECAST =
053000         WS-HOLT-LEVEL + (WS-VAL-K * WS-HOLT-TREND).
053100     COMPUTE WS-SER-SUB = WS-TRAIN-SIZE + WS-VAL-K.
053200     SET WS-SER-IDX TO WS-SER-SUB.
053300     MOVE WS-SER-VALUE (WS-SER-IDX) TO WS-SCORE-ACTUAL.
053400     COMPUTE WS-SCORE-ABS-DIFF =
053500         WS-SCORE-ACTUAL - WS-SCORE-FORECAST.
053600     IF WS-SCORE-ABS-DIFF < 0
053700         COMPUTE WS-SCORE-ABS-DIFF = WS-SCORE-ABS-DIFF * -1.
053800     ADD WS-SCORE-ABS-DIFF TO WS-SCORE-MAE-SUM.
053900     IF WS-SCORE-ACTUAL NOT = 0
054000         COMPUTE WS-SCORE-ABS-PCT =
054100             (WS-SCORE-ABS-DIFF / WS-SCORE-ACTUAL) * 100
054200         ADD WS-SCORE-ABS-PCT TO WS-SCORE-MAPE-SUM
054300         ADD 1 TO WS-MAPE-N.
054400     GO TO SV-LOOP.
054500 SV-DONE.
054600     IF WS-VALID-SIZE > 0
054700         COMPUTE WS-SCORE-MAE = WS-SCORE-MAE-SUM / WS-VALID-SIZE.
054800     IF WS-MAPE-N > 0
054900         COMPUTE WS-SCORE-MAPE = WS-SCORE-MAPE-SUM / WS-MAPE-N
055000     ELSE
055100         MOVE 0 TO WS-SCORE-MAPE.
055200 SCORE-VALIDATION-EXIT. EXIT.
055300*
055400* PROJECT-FORECAST - STEPS THE CHOSEN HOLT STATE FORWARD
055500* WS-HORIZON-DAYS TIMES, FLOORING EACH PROJECTED VALUE AT ZERO
055600* AND ADVANCING THE DATE BY ONE DAY OR ONE WEEK PER STEP.
055700*
055800 PROJECT-FORECAST.
055900     SET WS-SER-IDX TO WS-HIST-SIZE.
056000     MOVE WS-SER-DATE (WS-SER-IDX) TO WS-WORK-DATE-R.
056100     MOVE 0 TO WS-HORIZON-STEP.
056200 PF-LOOP.
056300     ADD 1 TO WS-HORIZON-STEP.
056400     IF WS-HORIZON-STEP > WS-HORIZON-DAYS
056500         GO TO PROJECT-FORECAST-EXIT.
056600     IF GRAN-IS-WEEK
056700         PERFORM INCREMENT-DATE THRU INCREMENT-DATE-EXIT
056800             7 TIMES
056900     ELSE
057000         PERFORM INCREMENT-DATE THRU INCREMENT-DATE-EXIT.
057100     COMPUTE WS-FORECAST-VALUE =
057200         WS-HOLT-LEVEL + (WS-HORIZON-STEP * WS-HOLT-TREND).
057300     IF WS-FORECAST-VALUE < 0 MOVE 0 TO WS-FORECAST-VALUE.
057400     PERFORM WRITE-FORECAST-POINT THRU
057500         WRITE-FORECAST-POINT-EXIT.
057600     GO TO PF-LOOP.
057700 PROJECT-FORECAST-EXIT. EXIT.
057800*
057900 WRITE-FORECAST-POINT.
058000     MOVE SPACES TO FCP-RECORD.
058100     SET FCP-IS-DETAIL TO TRUE.
058200     MOVE WS-PRODUCT-ID TO FCP-PRODUCT-ID.
058300     MOVE WS-WORK-DATE-R TO FCP-DATE.
058400     MOVE WS-FORECAST-VALUE TO FCP-VALUE.
058500     WRITE FCP-RECORD.
058600 WRITE-FORECAST-POINT-EXIT. EXIT.
058700*
058800 WRITE-RESULT-HEADER.
058900     MOVE SPACES TO FCP-RECORD.
059000     SET FCP-IS-HEADER TO TRUE.
059100     MOVE WS-PRODUCT-ID TO FCP-PRODUCT-ID.
059200     IF SERIES-INSUFFICIENT
059300         SET FCP-INSUFFICIENT-DATA TO TRUE
059400     ELSE
059500         SET FCP-DATA-SUFFICIENT TO TRUE.
059600     MOVE WS-BEST-ALPHA TO FCP-ALPHA.
059700     MOVE WS-BEST-BETA TO FCP-BETA.
059800     IF METRICS-PRESENT
059900         SET FCP-HAS-METRICS TO TRUE
060000         MOVE WS-BEST-MAE TO FCP-MAE
060100         MOVE WS-BEST-MAPE TO FCP-MAPE
060200         MOVE WS-BEST-SAMPLE-COUNT TO FCP-SAMPLE-COUNT
060300     ELSE
060400         SET FCP-NO-METRICS TO TRUE
060500         MOVE 0 TO FCP-MAE
060600         MOVE 0 TO FCP-MAPE
060700         MOVE 0 TO FCP-SAMPLE-COUNT.
060800     WRITE FCP-RECORD.
060900 WRITE-RESULT-HEADER-EXIT. EXIT.
061000*
061100* WRITE-HISTORY-SERIES - ECHOES THE TRIMMED HISTORY WINDOW
061200* (DAILY OR WEEKLY, WHICHEVER GRANULARITY WAS RUN) BACK OUT AS
061300* "S" RECORDS SO A CONSUMER OF FCTPNT NEVER HAS TO GO BACK TO
061400* DMDPNT TO SEE WHAT THE FORECAST WAS ACTUALLY BASED ON.  WRITTEN
061500* EVEN WHEN THE SERIES IS FLAGGED INSUFFICIENT, SINCE WHATEVER
061600* POINTS WE DID FIND ARE STILL PART OF THE ANSWER.
061700*
061800 WRITE-HISTORY-SERIES.
061900     MOVE 0 TO WS-HIST-SUB.
062000 WHS-LOOP.
062100     ADD 1 TO WS-HIST-SUB.
062200     IF WS-HIST-SUB > WS-HIST-SIZE
062300         GO TO WRITE-HISTORY-SERIES-EXIT.
062400     SET WS-SER-IDX TO WS-HIST-SUB.
062500     PERFORM WRITE-HISTORY-POINT THRU WRITE-HISTORY-POINT-EXIT.
062600     GO TO WHS-LOOP.
062700 WRITE-HISTORY-SERIES-EXIT. EXIT.
062800*
062900 WRITE-HISTORY-POINT.
063000     MOVE SPACES TO FCP-RECORD.
063100     SET FCP-IS-HISTORY TO TRUE.
063200     MOVE WS-PRODUCT-ID TO FCP-PRODUCT-ID.
063300     MOVE WS-SER-DATE (WS-SER-IDX) TO FCP-DATE.
063400     MOVE WS-SER-VALUE (WS-SER-IDX) TO FCP-VALUE.
063500     WRITE FCP-RECORD.
063600 WRITE-HISTORY-POINT-EXIT. EXIT.
063700*
063800* INCREMENT-DATE / DECREMENT-DATE / LEAP-YEAR-CHECK - THE SAME
063900* PLAIN CALENDAR ARITHMETIC USED IN DEMANDX.  KEPT LOCAL RATHER
064000* THAN SHARED SINCE THIS SHOP DOES NOT COPYBOOK PROCEDURE CODE.
064100*
064200 LEAP-YEAR-CHECK.
064300     MOVE "N" TO WS-LEAP-SW.
064400     DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LY-QUOT
064500         REMAINDER WS-LY-REM.
064600     IF WS-LY-REM NOT = 0 GO TO LEAP-YEAR-CHECK-EXIT.
064700     DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LY-QUOT
064800         REMAINDER WS-LY-REM.
064900     IF WS-LY-REM NOT = 0
065000         MOVE "Y" TO WS-LEAP-SW
065100         GO TO LEAP-YEAR-CHECK-EXIT.
065200     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LY-QUOT
065300         REMAINDER WS-LY-REM.
065400     IF WS-LY-REM = 0 MOVE "Y" TO WS-LEAP-SW.
065500 LEAP-YEAR-CHECK-EXIT. EXIT.
065600*
065700 INCREMENT-DATE.
065800     PERFORM LEAP-YEAR-CHECK THRU LEAP-YEAR-CHECK-EXIT.
065900     MOVE WS-MD-DAYS (WS-WORK-MM) TO WS-INC-LAST-DAY.
066000     IF WS-WORK-MM = 2 AND IS-LEAP-YEAR
066100         MOVE 29 TO WS-INC-LAST-DAY.
066200     IF WS-WORK-DD < WS-INC-LAST-DAY
066300         ADD 1 TO WS-WORK-DD
066400         GO TO INCREMENT-DATE-EXIT.
066500     MOVE 1 TO WS-WORK-DD.
066600     IF WS-WORK-MM < 12
066700         ADD 1 TO WS-WORK-MM
066800         GO TO INCREMENT-DATE-EXIT.
066900     MOVE 1 TO WS-WORK-MM.
067000     ADD 1 TO WS-WORK-CCYY.
067100 INCREMENT-DATE-EXIT. EXIT.
067200*
067300 DECREMENT-DATE.
067400     IF WS-WORK-DD > 1
067500         SUBTRACT 1 FROM WS-WORK-DD
067600         GO TO DECREMENT-DATE-EXIT.
067700     IF WS-WORK-MM > 1
067800         SUBTRACT 1 FROM WS-WORK-MM
067900         GO TO DEC-SET-LAST-DAY.
068000     MOVE 12 TO WS-WORK-MM.
068100     SUBTRACT 1 FROM WS-WORK-CCYY.
068200 DEC-SET-LAST-DAY.
068300     PERFORM LEAP-YEAR-CHECK THRU LEAP-YEAR-CHECK-EXIT.
068400     MOVE WS-MD-DAYS (WS-WORK-MM) TO WS-WORK-DD.
068500     IF WS-WORK-MM = 2 AND IS-LEAP-YEAR
068600         MOVE 29 TO WS-WORK-DD.
068700 DECREMENT-DATE-EXIT. EXIT.
068800*
068900 ABEND-JOB.
069000     CLOSE FCTPARM DMDPNT FCTPNT.
069100     STOP RUN.
069200*
069300 END-JOB.
069400     CLOSE FCTPARM DMDPNT FCTPNT.
069500     STOP RUN.
