000100*****************************************************************
000200* EMPMST  -  EMPLOYEE ID CROSS-REFERENCE.
000300* SUPPORTS THE "EMPLOYEE ID MUST RESOLVE" EDIT IN STKPOST.  THE
000400* FULL EMPLOYEE MASTER LIVES ON THE PERSONNEL SYSTEM - THIS IS
000500* JUST THE ACTIVE-ID SLICE WE EXTRACT NIGHTLY FOR THE EDIT.
000600* KEYED BY EMP-ID (INDEXED FILE EMPMST).
000700*****************************************************************
000800*   MODIFIED: 09/03/1994
000900*   PROGRAMMER: R. TALLENT
001000*   MODIFICATION: ORIGINAL LAYOUT FOR STOCK POSTING REWRITE.
001100*****************************************************************
001200 01  EMP-RECORD.
001300     05  EMP-KEY.
001400         10  EMP-ID                  PIC 9(9).
001500     05  EMP-STATUS                  PIC X.
001600         88  EMP-ACTIVE                       VALUE "A".
001700         88  EMP-INACTIVE                     VALUE "I".
001800     05  FILLER                      PIC X(10).
