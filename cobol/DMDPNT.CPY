000100*****************************************************************
000200* DMDPNT  -  DAILY DEMAND POINT.
000300* ONE ROW PER CALENDAR DAY OF THE REQUESTED HISTORY WINDOW FOR ONE
000400* PRODUCT.  WRITTEN BY DEMANDX, READ BY FORECST.  SEQUENTIAL FILE
000500* DMDPNT, RECORDS IN ASCENDING DP-DATE ORDER WITHIN A PRODUCT.
000600*****************************************************************
000700*   MODIFIED: 03/08/2001
000800*   PROGRAMMER: J. CLENDENING
000900*   MODIFICATION: ORIGINAL LAYOUT FOR THE FORECASTING PROJECT.
001000*****************************************************************
001100 01  DMP-RECORD.
001200     05  DMP-PRODUCT-ID              PIC 9(9).
001300     05  DMP-DATE                    PIC 9(8).
001400     05  DMP-QUANTITY                PIC 9(9).
001500     05  DMP-NO-HISTORY-FLAG         PIC X.
001600         88  DMP-INSUFFICIENT-DATA            VALUE "Y".
001700         88  DMP-SUFFICIENT-DATA              VALUE "N".
001800     05  FILLER                      PIC X(10).
