000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STKPOST.
000300 AUTHOR. R. TALLENT.
000400 INSTALLATION. WAREHOUSE DIVISION - EDP.
000500 DATE-WRITTEN. 09/03/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*REMARKS AND MODIFICATIONS.
000900**************************************************************
001000* REMARKS:
001100* POSTS STOCK MOVEMENT TRANSACTIONS (RECEIPTS, SHIPMENTS AND
001200* INTER-WAREHOUSE TRANSFERS) AGAINST THE WAREHOUSE/PRODUCT
001300* STOCK LEDGER.  ALSO HANDLES AN UPDATE OR DELETE REQUEST
001400* AGAINST A PREVIOUSLY POSTED MOVEMENT BY REVERSING ITS OLD
001500* STOCK EFFECT FIRST.
001600**************************************************************
001700*  MODIFICATION HISTORY:
001800*
001900*   MODIFIED: 09/03/1994
002000*   PROGRAMMER: R. TALLENT
002100*   MODIFICATION: ORIGINAL PROGRAM - RECEIPTS AND SHIPMENTS
002200*                 ONLY, NO REVERSAL PASS.
002300*
002400*   MODIFIED: 04/12/1996
002500*   PROGRAMMER: R. TALLENT
002600*   MODIFICATION: ADDED THE TRANSFER MOVEMENT TYPE - AN ITEM
002700*                 NOW TOUCHES TWO WAREHOUSES INSTEAD OF ONE.
002800*
002900*   MODIFIED: 11/02/1998
003000*   PROGRAMMER: J. CLENDENING
003100*   MODIFICATION: ADDED THE UPDATE/DELETE REVERSAL PASS SO A
003200*                 BAD MOVEMENT CAN BE CORRECTED WITHOUT A
003300*                 MANUAL LEDGER ADJUSTMENT.  REQ 98-233.
003400*
003500*   MODIFIED: 01/11/1999
003600*   PROGRAMMER: J. CLENDENING
003700*   MODIFICATION: Y2K - MVH-DATE NOW CARRIES A 4 DIGIT YEAR,
003800*                 SEE MVTHDR COPYBOOK.  REQ 99-014.
003900*
004000*   MODIFIED: 08/22/2003
004100*   PROGRAMMER: T. OKAFOR
004200*   MODIFICATION: REQ 03-118 - REJECTED MOVEMENTS NOW LIST TO
004300*                 THE STKPOST PRINT FILE INSTEAD OF JUST A
004400*                 CONSOLE DISPLAY.
004500*
004600*   MODIFIED: 06/30/2006
004700*   PROGRAMMER: T. OKAFOR
004800*   MODIFICATION: REQ 06-071 - COUNTERPARTY AND TARGET FIELD
004900*                 EDITS TIGHTENED PER AUDIT FINDING - A TARGET
005000*                 WAREHOUSE ON A NON-TRANSFER NOW REJECTS.
005100*
005200*   MODIFIED: 02/14/2008
005300*   PROGRAMMER: R. TALLENT
005400*   MODIFICATION: REQ 08-019 - APPLY-ONE-DELTA WAS DELETING A
005500*                 STKLDG ROW AND POSTING THE MOVEMENT ANYWAY
005600*                 WHEN A DECREASE EXCEEDED THE ON-HAND QUANTITY.
005700*                 NOW REJECTS AS INSUFFICIENT STOCK, SAME AS
005800*                 WHEN THE ROW DOES NOT EXIST AT ALL.
005900*
006000**************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-RS6000.
006400 OBJECT-COMPUTER.  IBM-RS6000.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS NUMERIC-TYPE IS "0" THRU "9"
006800     SWITCH-1 IS UPSI-0 ON STATUS IS SW1-ON
006900                        OFF STATUS IS SW1-OFF.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT WHSMST ASSIGN TO WHSMST
007300         ORGANIZATION INDEXED ACCESS DYNAMIC
007400         RECORD KEY IS WHM-KEY
007500         STATUS IS FL-STATUS.
007600     SELECT PRDMST ASSIGN TO PRDMST
007700         ORGANIZATION INDEXED ACCESS DYNAMIC
007800         RECORD KEY IS PDM-KEY
007900         STATUS IS FL-STATUS.
008000     SELECT EMPMST ASSIGN TO EMPMST
008100         ORGANIZATION INDEXED ACCESS DYNAMIC
008200         RECORD KEY IS EMP-KEY
008300         STATUS IS FL-STATUS.
008400     SELECT CPYMST ASSIGN TO CPYMST
008500         ORGANIZATION INDEXED ACCESS DYNAMIC
008600         RECORD KEY IS CPY-KEY
008700         STATUS IS FL-STATUS.
008800     SELECT STKLDG ASSIGN TO STKLDG
008900         ORGANIZATION INDEXED ACCESS DYNAMIC
009000         RECORD KEY IS SLD-KEY
009100         STATUS IS FL-STATUS.
009200     SELECT MVTHDR ASSIGN TO MVTHDR
009300         ORGANIZATION INDEXED ACCESS DYNAMIC
009400         RECORD KEY IS MVH-KEY
009500         STATUS IS FL-STATUS.
009600     SELECT MVTITM ASSIGN TO MVTITM
009700         ORGANIZATION INDEXED ACCESS DYNAMIC
009800         RECORD KEY IS MVI-KEY
009900         ALTERNATE RECORD KEY IS MVI-MVT-ID OF MVI-RECORD
010000             DUPLICATES
010100         STATUS IS FL-STATUS.
010200     SELECT MVTTRN ASSIGN TO MVTTRN
010300         ORGANIZATION SEQUENTIAL
010400         STATUS IS FL-STATUS.
010500     SELECT MVITRN ASSIGN TO MVITRN
010600         ORGANIZATION SEQUENTIAL
010700         STATUS IS FL-STATUS.
010800     SELECT PRLINE ASSIGN TO PRLINE
010900         STATUS IS FL-STATUS.
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  WHSMST LABEL RECORD STANDARD DATA RECORD WHM-RECORD.
011300 COPY WHSMST.
011400 FD  PRDMST LABEL RECORD STANDARD DATA RECORD PDM-RECORD.
011500 COPY PRDMST.
011600 FD  EMPMST LABEL RECORD STANDARD DATA RECORD EMP-RECORD.
011700 COPY EMPMST.
011800 FD  CPYMST LABEL RECORD STANDARD DATA RECORD CPY-RECORD.
011900 COPY CPYMST.
012000 FD  STKLDG LABEL RECORD STANDARD DATA RECORD SLD-RECORD.
012100 COPY STKLDG.
012200 FD  MVTHDR LABEL RECORD STANDARD DATA RECORD MVH-RECORD.
012300 COPY MVTHDR.
012400 FD  MVTITM LABEL RECORD STANDARD DATA RECORD MVI-RECORD.
012500 COPY MVTITM.
012600 FD  MVTTRN LABEL RECORD STANDARD DATA RECORD MVT-RECORD.
012700 COPY MVTHDR REPLACING ==MVH-== BY ==MVT-==.
012800 FD  MVITRN LABEL RECORD STANDARD DATA RECORD MXI-RECORD.
012900 COPY MVTITM REPLACING ==MVI-== BY ==MXI-==.
013000 FD  PRLINE LABEL RECORD OMITTED DATA RECORD LINEPR.
013100 01  LINEPR.
013200     05  LP-MVT-ID               PIC Z(8)9.
013300     05  FILLER                  PIC X(2)   VALUE SPACE.
013400     05  LP-LINE-SEQ             PIC Z(3)9.
013500     05  FILLER                  PIC X(2)   VALUE SPACE.
013600     05  LP-REASON               PIC X(45).
013700     05  FILLER                  PIC X(60)  VALUE SPACE.
013800 WORKING-STORAGE SECTION.
013900*
014000* STANDALONE RUN COUNTERS - KEPT AT THE 77 LEVEL PER EDP
014100* STANDARDS SINCE THEY BELONG TO NO LARGER GROUP.
014200*
014300 77  WS-TRN-COUNT                PIC 9(7)   COMP  VALUE 0.
014400 77  WS-POST-COUNT               PIC 9(7)   COMP  VALUE 0.
014500 77  WS-REJECT-COUNT             PIC 9(7)   COMP  VALUE 0.
014600 01  WS-SWITCHES.
014700     05  WS-TRN-EOF-SW           PIC X      VALUE "N".
014800         88  TRN-EOF                        VALUE "Y".
014900     05  WS-ITM-EOF-SW           PIC X      VALUE "N".
015000         88  ITM-EOF                         VALUE "Y".
015100     05  WS-REJECT-SW            PIC X      VALUE "N".
015200         88  MOVEMENT-REJECTED               VALUE "Y".
015300     05  FILLER                  PIC X(10).
015400 01  WS-COUNTERS.
015500     05  WS-ITEM-SUB             PIC 9(4)   COMP  VALUE 0.
015600     05  WS-ITEM-MAX             PIC 9(4)   COMP  VALUE 0.
015700     05  FILLER                  PIC X(10).
015800 01  WS-ITEM-TABLE.
015900     05  WS-ITEM OCCURS 500 TIMES INDEXED BY WS-ITEM-IDX.
016000         10  WS-ITEM-PRODUCT-ID  PIC 9(9).
016100         10  WS-ITEM-QUANTITY    PIC 9(9).
016200     05  FILLER                  PIC X(10).
016300*    ALTERNATE FLAT VIEW OF THE ITEM ROW, RESERVED FOR THE
016400*    LINE-ITEM AUDIT TRACE REQUESTED UNDER REQ 96-014 BUT NOT
016500*    YET BUILT.
016600 01  WS-ITEM-ROW-R REDEFINES WS-ITEM-TABLE.
016700     05  WS-ITEM-ROW-X OCCURS 500 TIMES  PIC X(18).
016800     05  FILLER                  PIC X(10).
016900 01  WS-REJECT-REASON            PIC X(45)  VALUE SPACE.
017000 01  WS-DELTA-AREA.
017100     05  WS-DLT-WH-ID            PIC 9(9).
017200     05  WS-DLT-PRD-ID           PIC 9(9).
017300     05  WS-DLT-QTY              PIC S9(9)  COMP-3.
017400     05  FILLER                  PIC X(10).
017500*    ALTERNATE FLAT VIEW OF THE DELTA AREA, RESERVED FOR THE
017600*    SAME AUDIT TRACE WORK.
017700 01  WS-DELTA-AREA-R REDEFINES WS-DELTA-AREA PIC X(23).
017800 01  WS-DLT-NEW-QTY              PIC S9(9)  COMP-3 VALUE 0.
017900 01  WS-DATE-EDIT.
018000     05  WS-DE-MM                PIC 99.
018100     05  FILLER                  PIC X      VALUE "/".
018200     05  WS-DE-DD                PIC 99.
018300     05  FILLER                  PIC X      VALUE "/".
018400     05  WS-DE-CCYY              PIC 9(4).
018500 01  WS-DATE-EDIT-R REDEFINES WS-DATE-EDIT PIC X(10).
018600 01  WS-BUF-MVT-ID               PIC 9(9)   VALUE 0.
018700 PROCEDURE DIVISION.
018800 START-PROGRAM.
018900     OPEN INPUT MVTTRN MVITRN WHSMST PRDMST EMPMST CPYMST.
019000     OPEN I-O STKLDG MVTHDR MVTITM.
019100     OPEN OUTPUT PRLINE.
019200     MOVE SPACE TO LINEPR.
019300     MOVE "STOCK MOVEMENT POSTING - REJECT LISTING" TO
019400         LP-REASON.
019500     WRITE LINEPR AFTER ADVANCING 0.
019600     READ MVITRN AT END SET ITM-EOF TO TRUE.
019700 READ-TRANSACTION.
019800     READ MVTTRN AT END GO TO END-JOB.
019900     ADD 1 TO WS-TRN-COUNT.
020000     MOVE "N" TO WS-REJECT-SW.
020100     MOVE SPACE TO WS-REJECT-REASON.
020200     PERFORM LOAD-ITEMS THRU LOAD-ITEMS-EXIT.
020300     PERFORM VALIDATE-HEADER THRU VALIDATE-HEADER-EXIT.
020400     IF MOVEMENT-REJECTED GO TO WRITE-REJECT.
020500     PERFORM VALIDATE-ITEMS THRU VALIDATE-ITEMS-EXIT.
020600     IF MOVEMENT-REJECTED GO TO WRITE-REJECT.
020700     IF MVT-ACTION-CREATE GO TO ACT-CREATE.
020800     IF MVT-ACTION-UPDATE GO TO ACT-UPDATE.
020900     IF MVT-ACTION-DELETE GO TO ACT-DELETE.
021000     MOVE "UNKNOWN ACTION CODE ON TRANSACTION" TO
021100         WS-REJECT-REASON.
021200     MOVE "Y" TO WS-REJECT-SW.
021300     GO TO WRITE-REJECT.
021400 ACT-CREATE.
021500     PERFORM POST-NEW-MOVEMENT THRU POST-NEW-MOVEMENT-EXIT.
021600     GO TO POST-DONE.
021700 ACT-UPDATE.
021800     PERFORM REVERSE-OLD-MOVEMENT THRU REVERSE-OLD-MOVEMENT-EXIT.
021900     IF MOVEMENT-REJECTED GO TO WRITE-REJECT.
022000     PERFORM POST-NEW-MOVEMENT THRU POST-NEW-MOVEMENT-EXIT.
022100     GO TO POST-DONE.
022200 ACT-DELETE.
022300     PERFORM REVERSE-OLD-MOVEMENT THRU REVERSE-OLD-MOVEMENT-EXIT.
022400     IF MOVEMENT-REJECTED GO TO WRITE-REJECT.
022500     PERFORM DELETE-MVT-MASTER THRU DELETE-MVT-MASTER-EXIT.
022600 POST-DONE.
022700     IF MOVEMENT-REJECTED GO TO WRITE-REJECT.
022800     ADD 1 TO WS-POST-COUNT.
022900     GO TO READ-TRANSACTION.
023000 WRITE-REJECT.
023100     ADD 1 TO WS-REJECT-COUNT.
023200     MOVE SPACE TO LINEPR.
023300     MOVE MVT-ID TO LP-MVT-ID.
023400     MOVE WS-REJECT-REASON TO LP-REASON.
023500     WRITE LINEPR AFTER ADVANCING 1.
023600     GO TO READ-TRANSACTION.
023700*
023800* LOAD-ITEMS - DRAINS THE MVITRN LOOK-AHEAD BUFFER OF ALL ITEM
023900* LINES BELONGING TO THE CURRENT HEADER TRANSACTION INTO
024000* WS-ITEM-TABLE.  MVITRN LINES ARE IN MVT-ID ORDER, GROUPED
024100* ONE HEADER TO MANY ITEMS, SO A SINGLE ONE-RECORD LOOK-AHEAD
024200* IS ENOUGH (SAME IDIOM AS THE OLD UPC-TABLE LOAD LOOP).
024300*
024400 LOAD-ITEMS.
024500     MOVE 0 TO WS-ITEM-MAX.
024600 LOAD-ITEMS-LOOP.
024700     IF ITM-EOF GO TO LOAD-ITEMS-EXIT.
024800     IF MXI-MVT-ID NOT = MVT-ID GO TO LOAD-ITEMS-EXIT.
024900     ADD 1 TO WS-ITEM-MAX.
025000     SET WS-ITEM-IDX TO WS-ITEM-MAX.
025100     MOVE MXI-PRODUCT-ID TO WS-ITEM-PRODUCT-ID (WS-ITEM-IDX).
025200     MOVE MXI-QUANTITY   TO WS-ITEM-QUANTITY (WS-ITEM-IDX).
025300     READ MVITRN AT END SET ITM-EOF TO TRUE.
025400     GO TO LOAD-ITEMS-LOOP.
025500 LOAD-ITEMS-EXIT. EXIT.
025600*
025700 VALIDATE-HEADER.
025800     IF MVT-DATE-R = 0
025900         MOVE "MOVEMENT DATE IS REQUIRED" TO WS-REJECT-REASON
026000         MOVE "Y" TO WS-REJECT-SW
026100         GO TO VALIDATE-HEADER-EXIT.
026200     IF MVT-IS-INBOUND GO TO VH-INBOUND-OUTBOUND.
026300     IF MVT-IS-OUTBOUND GO TO VH-INBOUND-OUTBOUND.
026400     IF MVT-IS-TRANSFER GO TO VH-TRANSFER.
026500     MOVE "UNKNOWN MOVEMENT TYPE" TO WS-REJECT-REASON.
026600     MOVE "Y" TO WS-REJECT-SW.
026700     GO TO VALIDATE-HEADER-EXIT.
026800 VH-INBOUND-OUTBOUND.
026900     IF MVT-NO-COUNTERPARTY
027000         MOVE "COUNTERPARTY IS REQUIRED" TO WS-REJECT-REASON
027100         MOVE "Y" TO WS-REJECT-SW
027200         GO TO VALIDATE-HEADER-EXIT.
027300     IF MVT-NO-TARGET-EMPLOYEE AND MVT-NO-TARGET-WAREHOUSE
027400         GO TO VH-RESOLVE-REFS.
027500     MOVE "TARGET FIELDS MUST BE ABSENT" TO WS-REJECT-REASON.
027600     MOVE "Y" TO WS-REJECT-SW.
027700     GO TO VALIDATE-HEADER-EXIT.
027800 VH-TRANSFER.
027900     IF NOT MVT-NO-COUNTERPARTY
028000         MOVE "COUNTERPARTY MUST BE ABSENT" TO WS-REJECT-REASON
028100         MOVE "Y" TO WS-REJECT-SW
028200         GO TO VALIDATE-HEADER-EXIT.
028300     IF MVT-NO-TARGET-EMPLOYEE OR MVT-NO-TARGET-WAREHOUSE
028400         MOVE "TARGET FIELDS ARE REQUIRED" TO WS-REJECT-REASON
028500         MOVE "Y" TO WS-REJECT-SW
028600         GO TO VALIDATE-HEADER-EXIT.
028700 VH-RESOLVE-REFS.
028800     MOVE MVT-EMPLOYEE-ID TO EMP-ID.
028900     READ EMPMST INVALID KEY
029000         MOVE "EMPLOYEE NOT ON FILE" TO WS-REJECT-REASON
029100         MOVE "Y" TO WS-REJECT-SW
029200         GO TO VALIDATE-HEADER-EXIT.
029300     MOVE MVT-WAREHOUSE-ID TO WHM-ID.
029400     READ WHSMST INVALID KEY
029500         MOVE "WAREHOUSE NOT ON FILE" TO WS-REJECT-REASON
029600         MOVE "Y" TO WS-REJECT-SW
029700         GO TO VALIDATE-HEADER-EXIT.
029800     IF MVT-NO-COUNTERPARTY GO TO VH-CHECK-TRANSFER-REFS.
029900     MOVE MVT-COUNTERPARTY-ID TO CPY-ID.
030000     READ CPYMST INVALID KEY
030100         MOVE "COUNTERPARTY NOT ON FILE" TO WS-REJECT-REASON
030200         MOVE "Y" TO WS-REJECT-SW
030300         GO TO VALIDATE-HEADER-EXIT.
030400 VH-CHECK-TRANSFER-REFS.
030500     IF NOT MVT-IS-TRANSFER GO TO VALIDATE-HEADER-EXIT.
030600     MOVE MVT-TARGET-EMPLOYEE-ID TO EMP-ID.
030700     READ EMPMST INVALID KEY
030800         MOVE "TARGET EMPLOYEE NOT ON FILE" TO WS-REJECT-REASON
030900         MOVE "Y" TO WS-REJECT-SW
031000         GO TO VALIDATE-HEADER-EXIT.
031100     MOVE MVT-TARGET-WAREHOUSE-ID TO WHM-ID.
031200     READ WHSMST INVALID KEY
031300         MOVE "TARGET WAREHOUSE NOT ON FILE" TO
031400             WS-REJECT-REASON
031500         MOVE "Y" TO WS-REJECT-SW.
031600 VALIDATE-HEADER-EXIT. EXIT.
031700*
031800 VALIDATE-ITEMS.
031900     MOVE 0 TO WS-ITEM-SUB.
032000 VALIDATE-ITEMS-LOOP.
032100     ADD 1 TO WS-ITEM-SUB.
032200     IF WS-ITEM-SUB > WS-ITEM-MAX GO TO VALIDATE-ITEMS-EXIT.
032300     SET WS-ITEM-IDX TO WS-ITEM-SUB.
032400     IF WS-ITEM-QUANTITY (WS-ITEM-IDX) NOT > 0
032500         MOVE "ITEM QUANTITY MUST BE POSITIVE" TO
032600             WS-REJECT-REASON
032700         MOVE "Y" TO WS-REJECT-SW
032800         GO TO VALIDATE-ITEMS-EXIT.
032900     MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-IDX) TO PDM-ID.
033000     READ PRDMST INVALID KEY
033100         MOVE "PRODUCT NOT ON FILE" TO WS-REJECT-REASON
033200         MOVE "Y" TO WS-REJECT-SW
033300         GO TO VALIDATE-ITEMS-EXIT.
033400     GO TO VALIDATE-ITEMS-LOOP.
033500 VALIDATE-ITEMS-EXIT. EXIT.
033600*
033700* REVERSE-OLD-MOVEMENT - UPDATE/DELETE ONLY.  READS THE STORED
033800* MOVEMENT AND ITS ITEM LINES AND APPLIES THE MIRROR-IMAGE
033900* DELTA OF EACH, THEN REMOVES THE OLD ITEM LINES SO
034000* POST-NEW-MOVEMENT (UPDATE) OR DELETE-MVT-MASTER (DELETE)
034100* START FROM A CLEAN SLATE.
034200*
034300 REVERSE-OLD-MOVEMENT.
034400     MOVE MVT-ID TO MVH-ID.
034500     READ MVTHDR INVALID KEY
034600         MOVE "MOVEMENT NOT ON FILE FOR REVERSAL" TO
034700             WS-REJECT-REASON
034800         MOVE "Y" TO WS-REJECT-SW
034900         GO TO REVERSE-OLD-MOVEMENT-EXIT.
035000     MOVE MVH-ID TO MVI-MVT-ID.
035100     START MVTITM KEY NOT LESS MVI-MVT-ID
035200         INVALID KEY GO TO REVERSE-OLD-MOVEMENT-EXIT.
035300 REVERSE-READ-ITEM.
035400     READ MVTITM NEXT AT END
035500         GO TO REVERSE-OLD-MOVEMENT-EXIT.
035600     IF MVI-MVT-ID NOT = MVH-ID GO TO REVERSE-OLD-MOVEMENT-EXIT.
035700     MOVE MVI-PRODUCT-ID TO WS-DLT-PRD-ID.
035800     IF MVH-IS-INBOUND
035900         MOVE MVH-WAREHOUSE-ID TO WS-DLT-WH-ID
036000         COMPUTE WS-DLT-QTY = MVI-QUANTITY * -1
036100         PERFORM APPLY-ONE-DELTA THRU APPLY-ONE-DELTA-EXIT
036200         GO TO REVERSE-DELETE-ITEM.
036300     IF MVH-IS-OUTBOUND
036400         MOVE MVH-WAREHOUSE-ID TO WS-DLT-WH-ID
036500         MOVE MVI-QUANTITY TO WS-DLT-QTY
036600         PERFORM APPLY-ONE-DELTA THRU APPLY-ONE-DELTA-EXIT
036700         GO TO REVERSE-DELETE-ITEM.
036800     MOVE MVH-WAREHOUSE-ID TO WS-DLT-WH-ID.
036900     MOVE MVI-QUANTITY TO WS-DLT-QTY.
037000     PERFORM APPLY-ONE-DELTA THRU APPLY-ONE-DELTA-EXIT.
037100     MOVE MVH-TARGET-WAREHOUSE-ID TO WS-DLT-WH-ID.
037200     COMPUTE WS-DLT-QTY = MVI-QUANTITY * -1.
037300     PERFORM APPLY-ONE-DELTA THRU APPLY-ONE-DELTA-EXIT.
037400 REVERSE-DELETE-ITEM.
037500     DELETE MVTITM RECORD INVALID KEY CONTINUE.
037600     GO TO REVERSE-READ-ITEM.
037700 REVERSE-OLD-MOVEMENT-EXIT. EXIT.
037800*
037900* POST-NEW-MOVEMENT - CREATE OR UPDATE.  WRITES/REWRITES THE
038000* MVTHDR MASTER FROM THE TRANSACTION, THEN APPLIES AND STORES
038100* EACH ITEM LINE IN TRANSACTION ORDER.  IF AN ITEM FAILS THE
038200* INSUFFICIENT-STOCK CHECK THE MOVEMENT IS MARKED REJECTED BUT
038300* ITEMS ALREADY APPLIED AHEAD OF IT ARE LEFT POSTED - SEE THE
038400* BUSINESS RULE NOTE IN THE STOCK REPORT SPEC.
038500*
038600 POST-NEW-MOVEMENT.
038700     MOVE MVT-ID                 TO MVH-ID.
038800     MOVE MVT-DATE-R             TO MVH-DATE-R.
038900     MOVE MVT-TIME                TO MVH-TIME.
039000     MOVE MVT-TYPE                TO MVH-TYPE.
039100     MOVE MVT-INFO                TO MVH-INFO.
039200     MOVE MVT-EMPLOYEE-ID         TO MVH-EMPLOYEE-ID.
039300     MOVE MVT-COUNTERPARTY-ID     TO MVH-COUNTERPARTY-ID.
039400     MOVE MVT-WAREHOUSE-ID        TO MVH-WAREHOUSE-ID.
039500     MOVE MVT-TARGET-EMPLOYEE-ID  TO MVH-TARGET-EMPLOYEE-ID.
039600     MOVE MVT-TARGET-WAREHOUSE-ID TO MVH-TARGET-WAREHOUSE-ID.
039700     MOVE WS-ITEM-MAX             TO MVH-ITEM-COUNT.
039800     IF MVT-ACTION-CREATE GO TO POST-WRITE-HEADER.
039900     GO TO POST-REWRITE-HEADER.
040000 POST-WRITE-HEADER.
040100     WRITE MVH-RECORD INVALID KEY
040200         MOVE "DUPLICATE MOVEMENT ID" TO WS-REJECT-REASON
040300         MOVE "Y" TO WS-REJECT-SW
040400         GO TO POST-NEW-MOVEMENT-EXIT.
040500     GO TO POST-HEADER-DONE.
040600 POST-REWRITE-HEADER.
040700     REWRITE MVH-RECORD INVALID KEY
040800         MOVE "MOVEMENT REWRITE FAILED" TO WS-REJECT-REASON
040900         MOVE "Y" TO WS-REJECT-SW
041000         GO TO POST-NEW-MOVEMENT-EXIT.
041100 POST-HEADER-DONE.
041200     MOVE 0 TO WS-ITEM-SUB.
041300 POST-ITEM-LOOP.
041400     ADD 1 TO WS-ITEM-SUB.
041500     IF WS-ITEM-SUB > WS-ITEM-MAX GO TO POST-NEW-MOVEMENT-EXIT.
041600     SET WS-ITEM-IDX TO WS-ITEM-SUB.
041700     MOVE MVH-ID                          TO MVI-MVT-ID.
041800     MOVE WS-ITEM-SUB                     TO MVI-LINE-SEQ.
041900     MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-IDX) TO MVI-PRODUCT-ID.
042000     MOVE WS-ITEM-QUANTITY (WS-ITEM-IDX)   TO MVI-QUANTITY.
042100     WRITE MVI-RECORD INVALID KEY CONTINUE.
042200     MOVE MVI-PRODUCT-ID TO WS-DLT-PRD-ID.
042300     IF MVH-IS-INBOUND
042400         MOVE MVH-WAREHOUSE-ID TO WS-DLT-WH-ID
042500         MOVE MVI-QUANTITY TO WS-DLT-QTY
042600         PERFORM APPLY-ONE-DELTA THRU APPLY-ONE-DELTA-EXIT
042700         GO TO POST-ITEM-LOOP.
042800     IF MVH-IS-OUTBOUND
042900         MOVE MVH-WAREHOUSE-ID TO WS-DLT-WH-ID
043000         COMPUTE WS-DLT-QTY = MVI-QUANTITY * -1
043100         PERFORM APPLY-ONE-DELTA THRU APPLY-ONE-DELTA-EXIT
043200         IF MOVEMENT-REJECTED GO TO POST-NEW-MOVEMENT-EXIT
043300         GO TO POST-ITEM-LOOP.
043400     MOVE MVH-WAREHOUSE-ID TO WS-DLT-WH-ID.
043500     COMPUTE WS-DLT-QTY = MVI-QUANTITY * -1.
043600     PERFORM APPLY-ONE-DELTA THRU APPLY-ONE-DELTA-EXIT.
043700     IF MOVEMENT-REJECTED GO TO POST-NEW-MOVEMENT-EXIT.
043800     MOVE MVH-TARGET-WAREHOUSE-ID TO WS-DLT-WH-ID.
043900     MOVE MVI-QUANTITY TO WS-DLT-QTY.
044000     PERFORM APPLY-ONE-DELTA THRU APPLY-ONE-DELTA-EXIT.
044100     GO TO POST-ITEM-LOOP.
044200 POST-NEW-MOVEMENT-EXIT. EXIT.
044300*
044400* APPLY-ONE-DELTA - SIGNED QUANTITY CHANGE TO ONE STKLDG ROW.
044500* A NEGATIVE WS-DLT-QTY THAT WOULD TAKE THE ROW BELOW ZERO IS
044600* INSUFFICIENT STOCK - REJECTED, ROW LEFT UNTOUCHED - EXACTLY
044700* LIKE APPLY-DELTA-NO-ROW BELOW REJECTS WHEN THERE IS NO ROW AT
044800* ALL.  A NEGATIVE DELTA THAT LANDS THE ROW EXACTLY ON ZERO
044900* REMOVES THE ROW RATHER THAN STORING A ZERO BALANCE.  A
045000* POSITIVE DELTA WITH NO EXISTING ROW STARTS ONE AT ZERO BEFORE
045100* ADDING.
045200*
045300 APPLY-ONE-DELTA.
045400     MOVE WS-DLT-WH-ID  TO SLD-WH-ID.
045500     MOVE WS-DLT-PRD-ID TO SLD-PRD-ID.
045600     READ STKLDG INVALID KEY GO TO APPLY-DELTA-NO-ROW.
045700     COMPUTE WS-DLT-NEW-QTY = SLD-QUANTITY + WS-DLT-QTY.
045800     IF WS-DLT-NEW-QTY < 0
045900         MOVE "INSUFFICIENT STOCK FOR ITEM" TO WS-REJECT-REASON
046000         MOVE "Y" TO WS-REJECT-SW
046100         GO TO APPLY-ONE-DELTA-EXIT.
046200     MOVE WS-DLT-NEW-QTY TO SLD-QUANTITY.
046300     IF SLD-QUANTITY > 0
046400         MOVE MVT-ID TO SLD-LAST-POST-ID
046500         REWRITE SLD-RECORD INVALID KEY CONTINUE
046600         GO TO APPLY-ONE-DELTA-EXIT.
046700     DELETE STKLDG RECORD INVALID KEY CONTINUE.
046800     GO TO APPLY-ONE-DELTA-EXIT.
046900 APPLY-DELTA-NO-ROW.
047000     IF WS-DLT-QTY NOT > 0
047100         MOVE "INSUFFICIENT STOCK FOR ITEM" TO WS-REJECT-REASON
047200         MOVE "Y" TO WS-REJECT-SW
047300         GO TO APPLY-ONE-DELTA-EXIT.
047400     MOVE WS-DLT-WH-ID  TO SLD-WH-ID.
047500     MOVE WS-DLT-PRD-ID TO SLD-PRD-ID.
047600     MOVE WS-DLT-QTY    TO SLD-QUANTITY.
047700     MOVE MVT-ID        TO SLD-LAST-POST-ID.
047800     WRITE SLD-RECORD INVALID KEY CONTINUE.
047900 APPLY-ONE-DELTA-EXIT. EXIT.
048000*
048100 DELETE-MVT-MASTER.
048200     DELETE MVTHDR RECORD INVALID KEY CONTINUE.
048300 DELETE-MVT-MASTER-EXIT. EXIT.
048400*
048500 END-JOB.
048600     MOVE SPACE TO LINEPR.
048700     MOVE "TRANSACTIONS READ / POSTED / REJECTED FOLLOW" TO
048800         LP-REASON.
048900     WRITE LINEPR AFTER ADVANCING 2.
049000     MOVE SPACE TO LINEPR.
049100     MOVE WS-TRN-COUNT TO LP-MVT-ID.
049200     MOVE "TRANSACTIONS READ" TO LP-REASON.
049300     WRITE LINEPR AFTER ADVANCING 1.
049400     MOVE SPACE TO LINEPR.
049500     MOVE WS-POST-COUNT TO LP-MVT-ID.
049600     MOVE "MOVEMENTS POSTED" TO LP-REASON.
049700     WRITE LINEPR AFTER ADVANCING 1.
049800     MOVE SPACE TO LINEPR.
049900     MOVE WS-REJECT-COUNT TO LP-MVT-ID.
050000     MOVE "MOVEMENTS REJECTED" TO LP-REASON.
050100     WRITE LINEPR AFTER ADVANCING 1.
050200     CLOSE MVTTRN MVITRN WHSMST PRDMST EMPMST CPYMST STKLDG
050300           MVTHDR MVTITM PRLINE.
050400     STOP RUN.
